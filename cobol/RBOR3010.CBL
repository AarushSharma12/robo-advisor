000100******************************************************************
000200* FECHA       : 15/04/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : ASESORIA DE INVERSION                            *
000500* PROGRAMA    : RBOR3010                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME EL REPORTE DE TENENCIAS POR SOLICITUD Y  *
000800*             : POR CUENTA, CON LA ACCION RECOMENDADA PARA CADA  *
000900*             : TENENCIA (COMPRAR / VENDER / MANTENER). SI UNA   *
001000*             : CUENTA NO TIENE TENENCIAS SE IMPRIME UNA LINEA   *
001100*             : "SIN TENENCIAS". USA REPORT WRITER CON RUPTURA   *
001200*             : DE CONTROL A DOS NIVELES (SOLICITUD, CUENTA).    *
001300* ARCHIVOS    : CTAMTC=ENTRADA, CTAPOS=ENTRADA, CNDMKT=ENTRADA,  *
001400*             : SECREF=ENTRADA, REPTEN=SALIDA (IMPRESO)          *
001500* ACCION (ES) : NO APLICA                                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: 220146                                           *
001800* NOMBRE      : REPORTE DE TENENCIAS DE CUENTAS FILTRADAS        *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    RBOR3010.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  BANCO INDUSTRIAL, S.A.
002400 DATE-WRITTEN.                  15/04/1991.
002500 DATE-COMPILED.
002600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002700******************************************************************
002800*                    HISTORIA DE CAMBIOS                        *
002900******************************************************************
003000* 15/04/1991 PEDR TKT-55014 VERSION INICIAL DEL PROGRAMA         *
003100* 03/09/1991 PEDR TKT-55035 SE AGREGA LA LINEA "SIN TENENCIAS"   *
003200*                  PARA CUENTAS EMPAREJADAS SIN POSICIONES       *
003300* 19/09/1992 PEDR TKT-55090 SE AGREGA EL PIE DE CUENTA CON EL    *
003400*                  TOTAL DE LA POSICION                         *
003500* 08/11/1993 PEDR TKT-55192 SE ALINEA CTAPOS1 CON POS-TOTAL      *
003600* 27/01/1996 PEDR TKT-55141 SE AGREGA LA COLUMNA DE ACCION       *
003700*                  RECOMENDADA EN EL DETALLE (BUY/SELL/HOLD)     *
003800* 03/02/1999 MQL  TKT-55576 REVISION Y2K, SIN IMPACTO            *
003900* 11/05/2001 PEDR TKT-55692 SE AGREGA EL PIE FINAL CON EL TOTAL  *
004000*                  GENERAL DE CUENTAS FILTRADAS EN EL REPORTE    *
004100* 16/08/2003 JCAL TKT-55813 AUMENTA TABLAS DE CONDICION Y        *
004200*                  REFERENCIA EN MEMORIA PARA EL UNIVERSO NUEVO  *
004300* 22/03/2007 MQL  TKT-56212 CORRIGE EL PIE DE SOLICITUD, ANTES   *
004400*                  CONTABA LINEAS DE DETALLE EN VEZ DE CUENTAS   *
004420* 14/07/2008 DASR TKT-56343 LA CANTIDAD DEL DETALLE SOLO TENIA   *
004430*                  6 DIGITOS Y LA TENENCIA SE IMPRIMIA TRUNCADA; *
004440*                  SE AMPLIA A 7. SE AGREGA AL PIE FINAL EL      *
004450*                  TOTAL GENERAL EN QUETZALES DE TODAS LAS       *
004460*                  TENENCIAS REPORTADAS (ANTES SOLO SE CONTABAN  *
004470*                  LAS CUENTAS, NO SE SUMABA EL MONTO)           *
004480* 21/07/2008 DASR TKT-56344 EL CRUCE CTAMTC/CTAPOS ERA DE UN     *
004482*                  SOLO PASE, AL COMPAS DE LA LECTURA; SI CTAMTC *
004484*                  NO VENIA ORDENADO POR CUENTA (NO LO ESTA      *
004486*                  GARANTIZADO, RBOR1010 ESCRIBE EN EL ORDEN DEL *
004488*                  MAESTRO) SE PERDIAN TENENCIAS SIN AVISO.      *
004490*                  AHORA CTAPOS SE CARGA COMPLETO EN TB-CTAPOS Y *
004492*                  EL CRUCE ES POR BUSQUEDA, SIN IMPORTAR ORDEN  *
004494*                  (MISMO CAMBIO QUE TKT-56341 DE RBOR2010)      *
004495* 23/07/2008 DASR TKT-56345 FALTABA CURRENCY SIGN IS "Q" EN       *
004496*                  SPECIAL-NAMES, COMO LO TIENEN LOS DEMAS        *
004497*                  REPORTES DE LA CASA; LOS CAMPOS EN QUETZALES   *
004498*                  (PRECIO, TOTAL POR TENENCIA, POR CUENTA Y EL   *
004499*                  GRAN TOTAL) PASAN DE PIC Z A PIC Q             *
004501* 24/07/2008 DASR TKT-56351 SE AGREGA EL PAR FS-/FSE- DE STATUS   *
004502*                  EXTENDIDO A CADA SELECT, COMO YA LO USA        *
004503*                  MORAS1/MIGRACFS; SOLO TENIAMOS EL FS- DE DOS   *
004504*                  POSICIONES                                    *
004505******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
004950     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CTAMTC   ASSIGN TO CTAMTC
005300                     ORGANIZATION IS LINE SEQUENTIAL
005400                     FILE STATUS  IS FS-CTAMTC
005420                                     FSE-CTAMTC.
005500     SELECT CTAPOS   ASSIGN TO CTAPOS
005600                     ORGANIZATION IS LINE SEQUENTIAL
005700                     FILE STATUS  IS FS-CTAPOS
005720                                     FSE-CTAPOS.
005800     SELECT CNDMKT   ASSIGN TO CNDMKT
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     FILE STATUS  IS FS-CNDMKT
006020                                     FSE-CNDMKT.
006100     SELECT SECREF   ASSIGN TO SECREF
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS  IS FS-SECREF
006320                                     FSE-SECREF.
006400     SELECT REPTEN   ASSIGN TO REPTEN
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS  IS FS-REPTEN
006620                                     FSE-REPTEN.
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ARCHIVOS A UTILIZAR                *
007100******************************************************************
007200 FD  CTAMTC.
007300     COPY CTAMTC1.
007400 FD  CTAPOS.
007500     COPY CTAPOS1.
007600 FD  CNDMKT.
007700     COPY CNDMKT1.
007800 FD  SECREF.
007900     COPY SECREF1.
008000 FD  REPTEN
008100     REPORT IS REPORTE-TENENCIAS.
008200******************************************************************
008300*               DESCRIPCION DEL REPORTE DE TENENCIAS             *
008400******************************************************************
008500 RD  REPORTE-TENENCIAS
008600     CONTROLS ARE CTM-REQUEST-ID CTM-CTA-ID
008700     PAGE LIMIT 60 LINES
008800     HEADING 1
008900     FIRST DETAIL 4
009000     LAST DETAIL 56
009100     FOOTING 58.
009200******************************************************************
009300 01  ENCABEZADO-PAGINA   TYPE IS PH.
009400     05  LINE 1.
009500         10  COLUMN 1   PIC X(30) VALUE
009600             'BANCO INDUSTRIAL, S.A.'.
009700         10  COLUMN 45  PIC X(20) VALUE
009800             'PROGRAMA RBOR3010'.
009900     05  LINE 2.
010000         10  COLUMN 1   PIC X(50) VALUE
010100             'REPORTE DE TENENCIAS - CUENTAS FILTRADAS'.
010200         10  COLUMN 60  PIC X(07) VALUE 'PAGINA '.
010300         10  COLUMN 67  PIC ZZZ9  SOURCE PAGE-COUNTER.
010400     05  LINE 3.
010500         10  COLUMN 1   PIC X(66) VALUE ALL '-'.
010550         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
010600******************************************************************
010700 01  ENCABEZADO-SOLICITUD TYPE IS CH CTM-REQUEST-ID.
010800     05  LINE PLUS 1.
010900         10  COLUMN 1   PIC X(10) VALUE 'SOLICITUD:'.
011000         10  COLUMN 12  PIC X(36) SOURCE CTM-REQUEST-ID.
011100     05  LINE PLUS 1.
011200         10  COLUMN 1   PIC X(66) VALUE ALL '-'.
011250         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
011300******************************************************************
011400 01  ENCABEZADO-CUENTA TYPE IS CH CTM-CTA-ID.
011500     05  LINE PLUS 1.
011600         10  COLUMN 3   PIC X(09) VALUE 'CUENTA : '.
011700         10  COLUMN 12  PIC X(12) SOURCE CTM-CTA-ID.
011800         10  COLUMN 27  PIC X(15) VALUE 'TICKER  CANT  '.
011900         10  COLUMN 42  PIC X(09) VALUE 'PRECIO'.
012000         10  COLUMN 52  PIC X(10) VALUE 'TOTAL'.
012100         10  COLUMN 63  PIC X(06) VALUE 'ACCION'.
012150         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
012200******************************************************************
012300 01  DETALLE-TENENCIA TYPE IS DETAIL
012400                      PRESENT WHEN WKS-HAY-TENENCIA-CUENTA = 1.
012500     05  LINE PLUS 1.
012600         10  COLUMN 5   PIC X(06) SOURCE POS-TICKER.
012700         10  COLUMN 14  PIC Z,ZZZ,ZZ9 SOURCE POS-CANTIDAD.
012800         10  COLUMN 23  PIC QQQ,QQ9.99 SOURCE POS-PRECIO.
012900         10  COLUMN 37  PIC QQQ,QQQ,QQ9.99 SOURCE POS-TOTAL.
013000         10  COLUMN 55  PIC X(04) SOURCE WKS-ACCION-FINAL.
013050         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
013100******************************************************************
013200 01  DETALLE-SIN-TENENCIA TYPE IS DETAIL
013300                      PRESENT WHEN WKS-HAY-TENENCIA-CUENTA = 0.
013400     05  LINE PLUS 1.
013500         10  COLUMN 5   PIC X(14) VALUE 'SIN TENENCIAS'.
013550         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
013600******************************************************************
013700 01  PIE-CUENTA TYPE IS CF CTM-CTA-ID.
013800     05  LINE PLUS 1.
013900         10  COLUMN 5   PIC X(20) VALUE 'TOTAL DE LA CUENTA :'.
014000         10  COLUMN 37  PIC QQQ,QQQ,QQ9.99 SUM POS-TOTAL
014100                        RESET ON CTM-CTA-ID.
014200         10  FILLER     COLUMN 66 PIC X(01) VALUE SPACE.
014300******************************************************************
014400 01  PIE-SOLICITUD TYPE IS CF CTM-REQUEST-ID.
014500     05  LINE PLUS 2.
014600         10  COLUMN 1   PIC X(10) VALUE 'SOLICITUD:'.
014700         10  COLUMN 12  PIC X(36) SOURCE CTM-REQUEST-ID.
014800         10  COLUMN 50  PIC ZZZ,ZZ9 SUM WKS-MARCA-CUENTA
014810                        RESET ON CTM-REQUEST-ID.
014900         10  COLUMN 58  PIC X(09) VALUE 'CUENTAS'.
014950         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
015000******************************************************************
015100 01  PIE-FINAL TYPE IS RF.
015200     05  LINE PLUS 2.
015300         10  COLUMN 1   PIC X(66) VALUE ALL '='.
015400     05  LINE PLUS 1.
015500         10  COLUMN 1   PIC X(28) VALUE
015600             'TOTAL CUENTAS FILTRADAS   :'.
015700         10  COLUMN 30  PIC ZZZ,ZZ9 SUM WKS-MARCA-CUENTA.
015720     05  LINE PLUS 1.
015730         10  COLUMN 1   PIC X(28) VALUE
015735             'TOTAL GENERAL TENENCIAS  :'.
015740         10  COLUMN 30  PIC QQ,QQQ,QQQ,QQ9.99 SUM POS-TOTAL.
015750         10  FILLER     COLUMN 70 PIC X(05) VALUE SPACES.
015800******************************************************************
015900 WORKING-STORAGE SECTION.
016000******************************************************************
016100*           VARIABLES DE FILE STATUS                             *
016200******************************************************************
016300 01  WKS-FILE-STATUS.
016400     05  FS-CTAMTC                   PIC 9(02) VALUE ZEROS.
016410     05  FSE-CTAMTC.
016420         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016430         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016440         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016500     05  FS-CTAPOS                   PIC 9(02) VALUE ZEROS.
016510     05  FSE-CTAPOS.
016520         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016530         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016540         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016600     05  FS-CNDMKT                   PIC 9(02) VALUE ZEROS.
016610     05  FSE-CNDMKT.
016620         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016630         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016640         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016700     05  FS-SECREF                   PIC 9(02) VALUE ZEROS.
016710     05  FSE-SECREF.
016720         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016730         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016740         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016800     05  FS-REPTEN                   PIC 9(02) VALUE ZEROS.
016810     05  FSE-REPTEN.
016820         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016830         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016840         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016850     05  FILLER                      PIC X(06) VALUE SPACES.
016900******************************************************************
017000*           SWITCHES DE FIN DE ARCHIVO Y CONTROL                 *
017100******************************************************************
017200 01  WKS-SWITCHES.
017300     05  WKS-FIN-CTAMTC              PIC 9(01) VALUE ZEROS.
017400         88  FIN-CTAMTC                          VALUE 1.
017500     05  WKS-FIN-CTAPOS              PIC 9(01) VALUE ZEROS.
017600         88  FIN-CTAPOS                          VALUE 1.
017700     05  WKS-FIN-CNDMKT              PIC 9(01) VALUE ZEROS.
017800         88  FIN-CNDMKT                          VALUE 1.
017900     05  WKS-FIN-SECREF              PIC 9(01) VALUE ZEROS.
018000         88  FIN-SECREF                          VALUE 1.
018100     05  WKS-HAY-TENENCIA-CUENTA     PIC 9(01) VALUE ZEROS.
018150     05  FILLER                      PIC X(05) VALUE SPACES.
018200******************************************************************
018300*           TABLA DE CONDICIONES DE MERCADO POR VALOR Y SECTOR    *
018400******************************************************************
018500 77  WKS-COND-VALOR-OCCURS           PIC 9(05) COMP-3 VALUE ZEROS.
018600 01  TB-COND-VALOR-TABLA.
018700     05  TB-COND-VALOR OCCURS 1 TO 5000 TIMES
018800                       DEPENDING ON WKS-COND-VALOR-OCCURS
018900                       INDEXED BY IDX-CV.
019000         10  TB-CV-NOMBRE             PIC X(24).
019050         10  FILLER                   PIC X(01).
019100         10  TB-CV-CONDICION          PIC X(08).
019200 77  WKS-COND-SECTOR-OCCURS          PIC 9(03) COMP-3 VALUE ZEROS.
019300 01  TB-COND-SECTOR-TABLA.
019400     05  TB-COND-SECTOR OCCURS 1 TO 200 TIMES
019500                        DEPENDING ON WKS-COND-SECTOR-OCCURS
019600                        INDEXED BY IDX-CS.
019700         10  TB-CS-NOMBRE             PIC X(24).
019750         10  FILLER                   PIC X(01).
019800         10  TB-CS-CONDICION          PIC X(08).
019900******************************************************************
020000*           TABLA DE REFERENCIA DE VALORES (UNIVERSO SAFARI55)    *
020100******************************************************************
020200 77  WKS-SECREF-OCCURS               PIC 9(05) COMP-3 VALUE ZEROS.
020300 01  TB-SECREF-TABLA.
020400     05  TB-SECREF OCCURS 1 TO 5000 TIMES
020500                   DEPENDING ON WKS-SECREF-OCCURS
020600                   INDEXED BY IDX-SR.
020700         10  TB-SR-SIMBOLO            PIC X(06).
020800         10  TB-SR-SECTOR             PIC X(24).
020810         10  TB-SR-SECTOR-R REDEFINES TB-SR-SECTOR.
020820             15  TB-SR-SECTOR-COD     PIC X(04).
020830             15  TB-SR-SECTOR-NOMBRE  PIC X(20).
020850         10  FILLER                   PIC X(01).
020851******************************************************************
020852*           TABLA EN MEMORIA DE TENENCIAS POR CUENTA              *
020853*           (SE CARGA COMPLETA AL INICIO DEL TRABAJO; EL CRUCE    *
020854*           CONTRA CTAMTC SE HACE POR BUSQUEDA EN LA TABLA, NO    *
020855*           POR ORDEN DE LECTURA, PARA QUE NO IMPORTE EL ORDEN    *
020856*           EN QUE VENGAN LAS CUENTAS FILTRADAS)                  *
020857******************************************************************
020858 77  WKS-CTAPOS-OCCURS               PIC 9(06) COMP-3 VALUE ZEROS.
020859 01  TB-CTAPOS-TABLA.
020861     05  TB-CTAPOS OCCURS 1 TO 200000 TIMES
020862                   DEPENDING ON WKS-CTAPOS-OCCURS
020863                   INDEXED BY IDX-POS.
020864         10  TB-POS-CTA-ID            PIC X(12).
020865         10  TB-POS-TICKER            PIC X(06).
020866         10  TB-POS-CANTIDAD          PIC 9(07).
020867         10  TB-POS-PRECIO            PIC 9(07)V99.
020868         10  TB-POS-TOTAL             PIC 9(09)V99.
020869         10  FILLER                   PIC X(01).
020900******************************************************************
021000*           AREA DE TRABAJO DE LA DECISION DE LA TENENCIA         *
021100******************************************************************
021200 01  WKS-DECISION.
021300     05  WKS-ACCION-VALOR            PIC X(08) VALUE SPACES.
021400     05  WKS-SECTOR-DEL-TICKER       PIC X(24) VALUE SPACES.
021500     05  WKS-ACCION-FINAL            PIC X(04) VALUE SPACES.
021550     05  FILLER                      PIC X(06) VALUE SPACES.
021600******************************************************************
021610*           AREA DE REFERENCIA CORTA DE LA CUENTA EN PROCESO       *
021620******************************************************************
021630 01  WKS-CUENTA-ACTUAL.
021640     05  WKS-REQUEST-ACTUAL          PIC X(36) VALUE SPACES.
021650     05  WKS-REQUEST-ACTUAL-R REDEFINES WKS-REQUEST-ACTUAL.
021660         10  WKS-REQUEST-CORTO       PIC X(08).
021670         10  FILLER                  PIC X(28).
021680     05  WKS-CTA-ID-ACTUAL           PIC X(12) VALUE SPACES.
021690     05  WKS-CTA-ID-ACTUAL-R REDEFINES WKS-CTA-ID-ACTUAL.
021700         10  WKS-CTA-SUCURSAL        PIC X(03).
021710         10  WKS-CTA-NUMERO-CORTO    PIC X(09).
021720******************************************************************
021730*           CONTADORES DE CONTROL DEL REPORTE                     *
021740******************************************************************
021900 77  WKS-MARCA-CUENTA                PIC 9(01) COMP-3 VALUE ZEROS.
022100 77  WKS-TOTAL-GENERAL-CTAS          PIC 9(09) COMP-3 VALUE ZEROS.
022200 77  WKS-GUIONES                     PIC X(66) VALUE ALL '-'.
022300******************************************************************
022400 PROCEDURE DIVISION.
022500******************************************************************
022600 000-PRINCIPAL SECTION.
022700     PERFORM 100-APERTURA-ARCHIVOS
022800     PERFORM 200-CARGA-CNDMKT
022900     PERFORM 210-CARGA-SECREF
022950     PERFORM 220-CARGA-CTAPOS
023100     PERFORM 300-LEE-PRIMER-CTAMTC
023200     INITIATE REPORTE-TENENCIAS
023300     PERFORM 310-PROCESA-CUENTA-FILTRADA UNTIL FIN-CTAMTC
023400     TERMINATE REPORTE-TENENCIAS
023450     PERFORM 900-CIERRE-TRABAJO
023500     PERFORM 990-CIERRA-ARCHIVOS
023600     STOP RUN.
023700 000-PRINCIPAL-E. EXIT.
023800
023900*-------> SERIE 100 - APERTURA DE ARCHIVOS
024000 100-APERTURA-ARCHIVOS SECTION.
024100     OPEN INPUT  CTAMTC
024200     OPEN INPUT  CTAPOS
024300     OPEN INPUT  CNDMKT
024400     OPEN INPUT  SECREF
024500     OPEN OUTPUT REPTEN
024600     IF FS-CTAMTC NOT = 0 OR FS-CTAPOS NOT = 0 OR FS-CNDMKT NOT = 0
024700        OR FS-SECREF NOT = 0 OR FS-REPTEN NOT = 0
024800        DISPLAY '================================================'
024900                 UPON CONSOLE
025000        DISPLAY '   RBOR3010 - ERROR AL ABRIR ARCHIVOS'
025100                 UPON CONSOLE
025200        DISPLAY '================================================'
025300                 UPON CONSOLE
025400        MOVE 91 TO RETURN-CODE
025500        PERFORM 990-CIERRA-ARCHIVOS
025600        STOP RUN
025700     END-IF.
025800 100-APERTURA-ARCHIVOS-E. EXIT.
025900
026000*-------> SERIE 200 - CARGA DE CONDICIONES DE MERCADO EN MEMORIA
026100 200-CARGA-CNDMKT SECTION.
026200     MOVE ZEROS TO WKS-COND-VALOR-OCCURS WKS-COND-SECTOR-OCCURS
026300     READ CNDMKT
026400          AT END SET FIN-CNDMKT TO TRUE
026500     END-READ
026600     PERFORM 205-AGREGA-CONDICION-TABLA UNTIL FIN-CNDMKT.
026700 200-CARGA-CNDMKT-E. EXIT.
026800
026900 205-AGREGA-CONDICION-TABLA SECTION.
027000     IF CND-TIPO-VALOR
027100        ADD 1 TO WKS-COND-VALOR-OCCURS
027200        SET IDX-CV TO WKS-COND-VALOR-OCCURS
027300        MOVE CND-NOMBRE     TO TB-CV-NOMBRE (IDX-CV)
027400        MOVE CND-CONDICION  TO TB-CV-CONDICION (IDX-CV)
027500     ELSE
027600        ADD 1 TO WKS-COND-SECTOR-OCCURS
027700        SET IDX-CS TO WKS-COND-SECTOR-OCCURS
027800        MOVE CND-NOMBRE     TO TB-CS-NOMBRE (IDX-CS)
027900        MOVE CND-CONDICION  TO TB-CS-CONDICION (IDX-CS)
028000     END-IF
028100     READ CNDMKT
028200          AT END SET FIN-CNDMKT TO TRUE
028300     END-READ.
028400 205-AGREGA-CONDICION-TABLA-E. EXIT.
028500
028600*-------> SERIE 210 - CARGA DE LA REFERENCIA DE VALORES (SAFARI55)
028700 210-CARGA-SECREF SECTION.
028800     MOVE ZEROS TO WKS-SECREF-OCCURS
028900     READ SECREF
029000          AT END SET FIN-SECREF TO TRUE
029100     END-READ
029200     PERFORM 215-AGREGA-SECREF-TABLA UNTIL FIN-SECREF.
029300 210-CARGA-SECREF-E. EXIT.
029400
029500 215-AGREGA-SECREF-TABLA SECTION.
029600     ADD 1 TO WKS-SECREF-OCCURS
029700     SET IDX-SR TO WKS-SECREF-OCCURS
029800     MOVE REF-SIMBOLO  TO TB-SR-SIMBOLO (IDX-SR)
029900     MOVE REF-SECTOR   TO TB-SR-SECTOR (IDX-SR)
030000     READ SECREF
030100          AT END SET FIN-SECREF TO TRUE
030200     END-READ.
030300 215-AGREGA-SECREF-TABLA-E. EXIT.
030400
030500*-------> SERIE 220 - CARGA DEL ARCHIVO DE TENENCIAS EN MEMORIA
030520*          (TABLA COMPLETA; EL CRUCE CONTRA LA CUENTA FILTRADA SE
030540*          HACE POR BUSQUEDA EN 330, NO AL COMPAS DE LA LECTURA)
030560 220-CARGA-CTAPOS SECTION.
030580     MOVE ZEROS TO WKS-CTAPOS-OCCURS
030600     READ CTAPOS
030800          AT END SET FIN-CTAPOS TO TRUE
030900     END-READ
030920     PERFORM 225-AGREGA-TENENCIA-TABLA UNTIL FIN-CTAPOS.
031000 220-CARGA-CTAPOS-E. EXIT.
031020
031040 225-AGREGA-TENENCIA-TABLA SECTION.
031060     ADD 1 TO WKS-CTAPOS-OCCURS
031070     SET IDX-POS TO WKS-CTAPOS-OCCURS
031075     MOVE POS-CTA-ID    TO TB-POS-CTA-ID (IDX-POS)
031080     MOVE POS-TICKER    TO TB-POS-TICKER (IDX-POS)
031085     MOVE POS-CANTIDAD  TO TB-POS-CANTIDAD (IDX-POS)
031086     MOVE POS-PRECIO    TO TB-POS-PRECIO (IDX-POS)
031088     MOVE POS-TOTAL     TO TB-POS-TOTAL (IDX-POS)
031090     READ CTAPOS
031095          AT END SET FIN-CTAPOS TO TRUE
031098     END-READ.
031099 225-AGREGA-TENENCIA-TABLA-E. EXIT.
031100
031200*-------> SERIE 300 - LECTURA ANTICIPADA DE CUENTAS FILTRADAS
031300 300-LEE-PRIMER-CTAMTC SECTION.
031400     READ CTAMTC
031500          AT END SET FIN-CTAMTC TO TRUE
031600     END-READ.
031700 300-LEE-PRIMER-CTAMTC-E. EXIT.
031800
031900*-------> SERIE 310 - PROCESA UNA CUENTA FILTRADA PARA EL
032000*          REPORTE; RECORRE LA TABLA EN MEMORIA DE TENENCIAS
032050*          (TB-CTAPOS) DE PUNTA A PUNTA; SI NINGUNA ES DE ESTA
032070*          CUENTA SE GENERA IGUAL LA LINEA "SIN TENENCIAS" PARA
032100*          QUE LA RUPTURA DE CONTROL DE CUENTA SE DISPARE.
032150*          WKS-MARCA-CUENTA SE PRENDE UNA SOLA VEZ POR CUENTA
032160*          PARA QUE EL SUM DEL PIE DE SOLICITUD CUENTE CUENTAS,
032170*          NO LINEAS DE TENENCIA
032200 310-PROCESA-CUENTA-FILTRADA SECTION.
032300     ADD 1 TO WKS-TOTAL-GENERAL-CTAS
032320     MOVE CTM-REQUEST-ID TO WKS-REQUEST-ACTUAL
032340     MOVE CTM-CTA-ID     TO WKS-CTA-ID-ACTUAL
032360     DISPLAY 'RBOR3010 - REF ' WKS-REQUEST-CORTO
032380        ' SUC ' WKS-CTA-SUCURSAL ' CTA ' WKS-CTA-NUMERO-CORTO
032400     MOVE 1 TO WKS-MARCA-CUENTA
032420     MOVE ZEROS TO WKS-HAY-TENENCIA-CUENTA
032500     PERFORM 330-PROCESA-TENENCIA
032520          VARYING IDX-POS FROM 1 BY 1
032540          UNTIL IDX-POS > WKS-CTAPOS-OCCURS
032700     IF WKS-HAY-TENENCIA-CUENTA = ZEROS
033200        MOVE ZEROS TO POS-TOTAL
033350        GENERATE DETALLE-SIN-TENENCIA
033400     END-IF
033500     READ CTAMTC
033600          AT END SET FIN-CTAMTC TO TRUE
033700     END-READ.
034300 310-PROCESA-CUENTA-FILTRADA-E. EXIT.
034400
035100*-------> SERIE 330 - SI LA TENENCIA DE LA TABLA (IDX-POS) ES DE
035150*          LA CUENTA ACTUAL, EVALUA LA ACCION Y GENERA LA LINEA
035180*          DE DETALLE DEL REPORTE
035300 330-PROCESA-TENENCIA SECTION.
035320     IF TB-POS-CTA-ID (IDX-POS) = WKS-CTA-ID-ACTUAL
035340        MOVE 1 TO WKS-HAY-TENENCIA-CUENTA
035360        MOVE TB-POS-TICKER   (IDX-POS) TO POS-TICKER
035380        MOVE TB-POS-CANTIDAD (IDX-POS) TO POS-CANTIDAD
035390        MOVE TB-POS-PRECIO   (IDX-POS) TO POS-PRECIO
035395        MOVE TB-POS-TOTAL    (IDX-POS) TO POS-TOTAL
035400        PERFORM 340-DETERMINA-ACCION
035500        GENERATE DETALLE-TENENCIA
035550        MOVE ZEROS TO WKS-MARCA-CUENTA
035800     END-IF.
035900 330-PROCESA-TENENCIA-E. EXIT.
036000
036100*-------> SERIE 340 - DETERMINA LA ACCION DE LA TENENCIA:
036200*          PRIMERO BUSCA CONDICION AL NIVEL DE VALOR (TICKER);
036300*          SI NO EXISTE, BUSCA EL SECTOR DEL TICKER EN SECREF Y
036400*          LA CONDICION DE ESE SECTOR; SI TAMPOCO, QUEDA EN HOLD
036500 340-DETERMINA-ACCION SECTION.
036600     MOVE SPACES TO WKS-ACCION-VALOR
036700     MOVE 'HOLD' TO WKS-ACCION-FINAL
036800     SET IDX-CV TO 1
036900     SEARCH TB-COND-VALOR
037000          AT END CONTINUE
037100          WHEN TB-CV-NOMBRE (IDX-CV) = POS-TICKER
037200             MOVE TB-CV-CONDICION (IDX-CV) TO WKS-ACCION-VALOR
037300     END-SEARCH
037400     IF WKS-ACCION-VALOR NOT = SPACES
037500        PERFORM 360-TRADUCE-CONDICION
037600     ELSE
037700        PERFORM 370-BUSCA-CONDICION-SECTOR
037800     END-IF.
037900 340-DETERMINA-ACCION-E. EXIT.
038000
038100*-------> SERIE 360 - TRADUCE POSITIVE/NEGATIVE/NEUTRAL A
038200*          BUY/SELL/HOLD
038300 360-TRADUCE-CONDICION SECTION.
038400     EVALUATE WKS-ACCION-VALOR
038500        WHEN 'POSITIVE'
038600           MOVE 'BUY'  TO WKS-ACCION-FINAL
038700        WHEN 'NEGATIVE'
038800           MOVE 'SELL' TO WKS-ACCION-FINAL
038900        WHEN OTHER
039000           MOVE 'HOLD' TO WKS-ACCION-FINAL
039100     END-EVALUATE.
039200 360-TRADUCE-CONDICION-E. EXIT.
039300
039400*-------> SERIE 370 - BUSCA EL SECTOR DEL TICKER EN SECREF Y LA
039500*          CONDICION DE ESE SECTOR EN TB-COND-SECTOR
039600 370-BUSCA-CONDICION-SECTOR SECTION.
039700     MOVE SPACES TO WKS-SECTOR-DEL-TICKER
039800     SET IDX-SR TO 1
039900     SEARCH TB-SECREF
040000          AT END CONTINUE
040100          WHEN TB-SR-SIMBOLO (IDX-SR) = POS-TICKER
040200             MOVE TB-SR-SECTOR (IDX-SR) TO WKS-SECTOR-DEL-TICKER
040220             DISPLAY 'RBOR3010 - SECTOR COD ' TB-SR-SECTOR-COD (IDX-SR)
040240                ' NOMBRE ' TB-SR-SECTOR-NOMBRE (IDX-SR)
040300     END-SEARCH
040400     IF WKS-SECTOR-DEL-TICKER = SPACES
040500        MOVE 'HOLD' TO WKS-ACCION-FINAL
040600     ELSE
040700        PERFORM 380-BUSCA-COND-SECTOR-TABLA
040800     END-IF.
040900 370-BUSCA-CONDICION-SECTOR-E. EXIT.
041000
041100 380-BUSCA-COND-SECTOR-TABLA SECTION.
041200     MOVE SPACES TO WKS-ACCION-VALOR
041300     SET IDX-CS TO 1
041400     SEARCH TB-COND-SECTOR
041500          AT END CONTINUE
041600          WHEN TB-CS-NOMBRE (IDX-CS) = WKS-SECTOR-DEL-TICKER
041700             MOVE TB-CS-CONDICION (IDX-CS) TO WKS-ACCION-VALOR
041800     END-SEARCH
041900     IF WKS-ACCION-VALOR = SPACES
042000        MOVE 'HOLD' TO WKS-ACCION-FINAL
042100     ELSE
042200        PERFORM 360-TRADUCE-CONDICION
042300     END-IF.
042400 380-BUSCA-COND-SECTOR-TABLA-E. EXIT.
042500
042550*-------> SERIE 900 - RESUMEN DE FIN DE TRABAJO
042560 900-CIERRE-TRABAJO SECTION.
042570     DISPLAY WKS-GUIONES
042580     DISPLAY 'RBOR3010 - TOTAL CUENTAS IMPRESAS EN EL REPORTE : '
042590             WKS-TOTAL-GENERAL-CTAS
042595     DISPLAY WKS-GUIONES.
042598 900-CIERRE-TRABAJO-E. EXIT.
042599
042600*-------> SERIE 990 - CIERRE DE ARCHIVOS
043400 990-CIERRA-ARCHIVOS SECTION.
043500     CLOSE CTAMTC
043600     CLOSE CTAPOS
043700     CLOSE CNDMKT
043800     CLOSE SECREF
043900     CLOSE REPTEN.
044000 990-CIERRA-ARCHIVOS-E. EXIT.
