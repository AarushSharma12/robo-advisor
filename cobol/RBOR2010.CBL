000100******************************************************************
000200* FECHA       : 12/04/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : ASESORIA DE INVERSION                            *
000500* PROGRAMA    : RBOR2010                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS CUENTAS FILTRADAS (CTAMTC) Y SUS         *
000800*             : TENENCIAS (CTAPOS), Y PARA CADA TENENCIA DECIDE  *
000900*             : SI SE RECOMIENDA COMPRAR, VENDER O MANTENER,     *
001000*             : SEGUN LA CONDICION DE MERCADO DEL VALOR; SI NO   *
001100*             : HAY CONDICION A NIVEL DE VALOR, USA LA CONDICION *
001200*             : DEL SECTOR AL QUE PERTENECE EL VALOR (SAFARI55). *
001300*             : SOLO SE ESCRIBEN LAS RECOMENDACIONES DE COMPRA   *
001400*             : O VENTA, NUNCA LAS DE "MANTENER".                *
001500* ARCHIVOS    : CTAMTC=ENTRADA, CTAPOS=ENTRADA, CNDMKT=ENTRADA,  *
001600*             : SECREF=ENTRADA, TRDREC=SALIDA                    *
001700* ACCION (ES) : NO APLICA                                        *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* BPM/RATIONAL: 220145                                           *
002000* NOMBRE      : RECOMENDADOR DE TRANSACCIONES DE REBALANCEO      *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    RBOR2010.
002400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.                  BANCO INDUSTRIAL, S.A.
002600 DATE-WRITTEN.                  14/04/1991.
002700 DATE-COMPILED.
002800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002900******************************************************************
003000*                    HISTORIA DE CAMBIOS                        *
003100******************************************************************
003200* 14/04/1991 PEDR TKT-55013 VERSION INICIAL DEL PROGRAMA         *
003300* 03/09/1991 PEDR TKT-55034 SE AGREGA EL FALLBACK A CONDICION    *
003400*                  DE SECTOR CUANDO NO HAY CONDICION DE VALOR    *
003500* 19/09/1992 PEDR TKT-55089 LA CANTIDAD RECOMENDADA SE TOMA DE   *
003600*                  LA TENENCIA ACTUAL (NO SE CALCULA UN TAMANO   *
003700*                  OPTIMO DE POSICION EN ESTA VERSION)           *
003800* 08/11/1993 PEDR TKT-55191 SE ALINEA CTAPOS1 CON EL NUEVO       *
003900*                  CAMPO POS-TOTAL DEL EXTRACTOR DE CUSTODIA     *
004000* 03/02/1999 MQL  TKT-55575 REVISION Y2K, SIN CAMPOS DE FECHA DE *
004100*                  NEGOCIO EN ESTE PROGRAMA, SIN IMPACTO         *
004200* 11/05/2001 PEDR TKT-55691 SE AGREGA CONTADOR DE RECOMENDACIONES*
004300*                  EMITIDAS AL CIERRE DEL TRABAJO                *
004400* 16/08/2003 JCAL TKT-55812 AUMENTA TABLAS DE CONDICION Y        *
004500*                  REFERENCIA EN MEMORIA PARA EL UNIVERSO NUEVO  *
004600* 22/03/2007 MQL  TKT-56211 CORRIGE LA BUSQUEDA DE SECTOR CUANDO *
004700*                  EL TICKER NO APARECE EN SECREF (ANTES         *
004800*                  ABORTABA EL PROGRAMA, AHORA QUEDA EN HOLD)    *
004820* 14/07/2008 DASR TKT-56341 EL CRUCE CTAMTC/CTAPOS ERA DE UN     *
004830*                  SOLO PASE, AL COMPAS DE LA LECTURA; SI CTAMTC *
004840*                  NO VENIA ORDENADO POR CUENTA (NO LO ESTA      *
004850*                  GARANTIZADO, RBOR1010 ESCRIBE EN EL ORDEN DEL *
004860*                  MAESTRO) SE PERDIAN TENENCIAS SIN AVISO.      *
004870*                  AHORA CTAPOS SE CARGA COMPLETO EN TB-CTAPOS Y *
004880*                  EL CRUCE ES POR BUSQUEDA, SIN IMPORTAR ORDEN  *
004890* 24/07/2008 DASR TKT-56351 SE AGREGA EL PAR FS-/FSE- DE STATUS   *
004892*                  EXTENDIDO A CADA SELECT, COMO YA LO USA        *
004894*                  MORAS1/MIGRACFS; SOLO TENIAMOS EL FS- DE DOS   *
004896*                  POSICIONES                                    *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CTAMTC   ASSIGN TO CTAMTC
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     FILE STATUS  IS FS-CTAMTC
005820                                     FSE-CTAMTC.
005900     SELECT CTAPOS   ASSIGN TO CTAPOS
006000                     ORGANIZATION IS LINE SEQUENTIAL
006100                     FILE STATUS  IS FS-CTAPOS
006120                                     FSE-CTAPOS.
006200     SELECT CNDMKT   ASSIGN TO CNDMKT
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS  IS FS-CNDMKT
006420                                     FSE-CNDMKT.
006500     SELECT SECREF   ASSIGN TO SECREF
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS  IS FS-SECREF
006720                                     FSE-SECREF.
006800     SELECT TRDREC   ASSIGN TO TRDREC
006900                     ORGANIZATION IS LINE SEQUENTIAL
007000                     FILE STATUS  IS FS-TRDREC
007020                                     FSE-TRDREC.
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               DEFINICION DE ARCHIVOS A UTILIZAR                *
007500******************************************************************
007600 FD  CTAMTC.
007700     COPY CTAMTC1.
007800 FD  CTAPOS.
007900     COPY CTAPOS1.
008000 FD  CNDMKT.
008100     COPY CNDMKT1.
008200 FD  SECREF.
008300     COPY SECREF1.
008400 FD  TRDREC.
008500     COPY TRDREC1.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           VARIABLES DE FILE STATUS                             *
008900******************************************************************
009000 01  WKS-FILE-STATUS.
009100     05  FS-CTAMTC                   PIC 9(02) VALUE ZEROS.
009110     05  FSE-CTAMTC.
009120         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009130         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009140         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009200     05  FS-CTAPOS                   PIC 9(02) VALUE ZEROS.
009210     05  FSE-CTAPOS.
009220         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009230         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009240         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009300     05  FS-CNDMKT                   PIC 9(02) VALUE ZEROS.
009310     05  FSE-CNDMKT.
009320         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009330         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009340         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009400     05  FS-SECREF                   PIC 9(02) VALUE ZEROS.
009410     05  FSE-SECREF.
009420         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009430         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009440         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009500     05  FS-TRDREC                   PIC 9(02) VALUE ZEROS.
009510     05  FSE-TRDREC.
009520         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009530         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009540         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009550     05  FILLER                      PIC X(08) VALUE SPACES.
009600******************************************************************
009700*           SWITCHES DE FIN DE ARCHIVO Y CONTROL                 *
009800******************************************************************
009900 01  WKS-SWITCHES.
010000     05  WKS-FIN-CTAMTC              PIC 9(01) VALUE ZEROS.
010100         88  FIN-CTAMTC                          VALUE 1.
010200     05  WKS-FIN-CNDMKT              PIC 9(01) VALUE ZEROS.
010300         88  FIN-CNDMKT                          VALUE 1.
010400     05  WKS-FIN-SECREF              PIC 9(01) VALUE ZEROS.
010500         88  FIN-SECREF                          VALUE 1.
010600     05  WKS-FIN-CTAPOS              PIC 9(01) VALUE ZEROS.
010700         88  FIN-CTAPOS                          VALUE 1.
010800     05  WKS-HAY-CTAPOS-CUENTA       PIC 9(01) VALUE ZEROS.
010900         88  HAY-TENENCIA-DE-CUENTA              VALUE 1.
010950     05  FILLER                      PIC X(05) VALUE SPACES.
011000******************************************************************
011100*           TABLA DE CONDICIONES DE MERCADO POR VALOR Y SECTOR    *
011200*           (EDU33021 - OCCURS DEPENDING ON / INDEXED BY)        *
011300******************************************************************
011400 77  WKS-COND-VALOR-OCCURS           PIC 9(05) COMP-3 VALUE ZEROS.
011500 01  TB-COND-VALOR-TABLA.
011600     05  TB-COND-VALOR OCCURS 1 TO 5000 TIMES
011700                       DEPENDING ON WKS-COND-VALOR-OCCURS
011800                       INDEXED BY IDX-CV.
011900         10  TB-CV-NOMBRE             PIC X(24).
011950         10  FILLER                   PIC X(01).
012000         10  TB-CV-CONDICION          PIC X(08).
012100 77  WKS-COND-SECTOR-OCCURS          PIC 9(03) COMP-3 VALUE ZEROS.
012200 01  TB-COND-SECTOR-TABLA.
012300     05  TB-COND-SECTOR OCCURS 1 TO 200 TIMES
012400                        DEPENDING ON WKS-COND-SECTOR-OCCURS
012500                        INDEXED BY IDX-CS.
012600         10  TB-CS-NOMBRE             PIC X(24).
012650         10  FILLER                   PIC X(01).
012700         10  TB-CS-CONDICION          PIC X(08).
012800******************************************************************
012900*           TABLA DE REFERENCIA DE VALORES (UNIVERSO SAFARI55)    *
013000******************************************************************
013100 77  WKS-SECREF-OCCURS               PIC 9(05) COMP-3 VALUE ZEROS.
013200 01  TB-SECREF-TABLA.
013300     05  TB-SECREF OCCURS 1 TO 5000 TIMES
013400                   DEPENDING ON WKS-SECREF-OCCURS
013500                   INDEXED BY IDX-SR.
013600         10  TB-SR-SIMBOLO            PIC X(06).
013700         10  TB-SR-SECTOR             PIC X(24).
013720         10  TB-SR-SECTOR-R REDEFINES TB-SR-SECTOR.
013740             15  TB-SR-SECTOR-COD     PIC X(04).
013760             15  TB-SR-SECTOR-NOMBRE  PIC X(20).
013780         10  FILLER                   PIC X(01).
013781******************************************************************
013782*           TABLA EN MEMORIA DE TENENCIAS POR CUENTA              *
013783*           (SE CARGA COMPLETA AL INICIO DEL TRABAJO; EL CRUCE    *
013784*           CONTRA CTAMTC SE HACE POR BUSQUEDA EN LA TABLA, NO    *
013785*           POR ORDEN DE LECTURA, PARA QUE NO IMPORTE EL ORDEN    *
013786*           EN QUE VENGAN LAS CUENTAS FILTRADAS)                  *
013787******************************************************************
013788 77  WKS-CTAPOS-OCCURS               PIC 9(06) COMP-3 VALUE ZEROS.
013789 01  TB-CTAPOS-TABLA.
013790     05  TB-CTAPOS OCCURS 1 TO 200000 TIMES
013791                   DEPENDING ON WKS-CTAPOS-OCCURS
013792                   INDEXED BY IDX-POS.
013793         10  TB-POS-CTA-ID            PIC X(12).
013794         10  TB-POS-TICKER            PIC X(06).
013795         10  TB-POS-CANTIDAD          PIC 9(07).
013796         10  TB-POS-PRECIO            PIC 9(07)V99.
013797         10  TB-POS-TOTAL             PIC 9(09)V99.
013798         10  FILLER                   PIC X(01).
013800******************************************************************
013900*           AREA DE LA CUENTA FILTRADA ACTUAL                    *
014000******************************************************************
014100 01  WKS-CUENTA-ACTUAL.
014200     05  WKS-REQUEST-ACTUAL          PIC X(36) VALUE SPACES.
014220     05  WKS-REQUEST-ACTUAL-R REDEFINES WKS-REQUEST-ACTUAL.
014240         10  WKS-REQUEST-CORTO       PIC X(08).
014260         10  FILLER                  PIC X(28).
014300     05  WKS-CTA-ID-ACTUAL           PIC X(12) VALUE SPACES.
014320     05  WKS-CTA-ID-ACTUAL-R REDEFINES WKS-CTA-ID-ACTUAL.
014340         10  WKS-CTA-SUCURSAL        PIC X(03).
014360         10  WKS-CTA-NUMERO-CORTO    PIC X(09).
014400******************************************************************
014500*           AREA DE TRABAJO DE LA DECISION DE LA TENENCIA         *
014600******************************************************************
014700 01  WKS-DECISION.
014800     05  WKS-ACCION-VALOR            PIC X(08) VALUE SPACES.
014900     05  WKS-SECTOR-DEL-TICKER       PIC X(24) VALUE SPACES.
015000     05  WKS-ACCION-FINAL            PIC X(04) VALUE SPACES.
015100         88  ACCION-ES-COMPRA                    VALUE 'BUY'.
015200         88  ACCION-ES-VENTA                     VALUE 'SELL'.
015300         88  ACCION-ES-MANTENER                  VALUE 'HOLD'.
015350     05  FILLER                      PIC X(06) VALUE SPACES.
015400******************************************************************
015500*           CONTADORES GENERALES DEL TRABAJO                     *
015600******************************************************************
015700 77  WKS-TOTAL-RECOMENDACIONES      PIC 9(09) COMP-3 VALUE ZEROS.
015800 77  WKS-TOTAL-COMPRAS               PIC 9(09) COMP-3 VALUE ZEROS.
015900 77  WKS-TOTAL-VENTAS                PIC 9(09) COMP-3 VALUE ZEROS.
016000 77  WKS-TOTAL-MANTENER              PIC 9(09) COMP-3 VALUE ZEROS.
016100 77  WKS-GUIONES                     PIC X(66) VALUE ALL '-'.
016200******************************************************************
016300 PROCEDURE DIVISION.
016400******************************************************************
016500 000-PRINCIPAL SECTION.
016600     PERFORM 100-APERTURA-ARCHIVOS
016700     PERFORM 200-CARGA-CNDMKT
016800     PERFORM 210-CARGA-SECREF
016850     PERFORM 220-CARGA-CTAPOS
017000     PERFORM 300-LEE-PRIMER-CTAMTC
017100     PERFORM 310-PROCESA-CUENTA-FILTRADA UNTIL FIN-CTAMTC
017200     PERFORM 900-CIERRE-TRABAJO
017300     PERFORM 990-CIERRA-ARCHIVOS
017400     STOP RUN.
017500 000-PRINCIPAL-E. EXIT.
017600
017700*-------> SERIE 100 - APERTURA DE ARCHIVOS
017800 100-APERTURA-ARCHIVOS SECTION.
017900     OPEN INPUT  CTAMTC
018000     OPEN INPUT  CTAPOS
018100     OPEN INPUT  CNDMKT
018200     OPEN INPUT  SECREF
018300     OPEN OUTPUT TRDREC
018400     IF FS-CTAMTC NOT = 0 OR FS-CTAPOS NOT = 0 OR FS-CNDMKT NOT = 0
018500        OR FS-SECREF NOT = 0 OR FS-TRDREC NOT = 0
018600        DISPLAY '================================================'
018700                 UPON CONSOLE
018800        DISPLAY '   RBOR2010 - ERROR AL ABRIR ARCHIVOS'
018900                 UPON CONSOLE
019000        DISPLAY '================================================'
019100                 UPON CONSOLE
019200        MOVE 91 TO RETURN-CODE
019300        PERFORM 990-CIERRA-ARCHIVOS
019400        STOP RUN
019500     END-IF.
019600 100-APERTURA-ARCHIVOS-E. EXIT.
019700
019800*-------> SERIE 200 - CARGA DE CONDICIONES DE MERCADO EN MEMORIA
019900 200-CARGA-CNDMKT SECTION.
020000     MOVE ZEROS TO WKS-COND-VALOR-OCCURS WKS-COND-SECTOR-OCCURS
020100     READ CNDMKT
020200          AT END SET FIN-CNDMKT TO TRUE
020300     END-READ
020400     PERFORM 205-AGREGA-CONDICION-TABLA UNTIL FIN-CNDMKT.
020500 200-CARGA-CNDMKT-E. EXIT.
020600
020700 205-AGREGA-CONDICION-TABLA SECTION.
020800     IF CND-TIPO-VALOR
020900        ADD 1 TO WKS-COND-VALOR-OCCURS
021000        SET IDX-CV TO WKS-COND-VALOR-OCCURS
021100        MOVE CND-NOMBRE     TO TB-CV-NOMBRE (IDX-CV)
021200        MOVE CND-CONDICION  TO TB-CV-CONDICION (IDX-CV)
021300     ELSE
021400        ADD 1 TO WKS-COND-SECTOR-OCCURS
021500        SET IDX-CS TO WKS-COND-SECTOR-OCCURS
021600        MOVE CND-NOMBRE     TO TB-CS-NOMBRE (IDX-CS)
021700        MOVE CND-CONDICION  TO TB-CS-CONDICION (IDX-CS)
021800     END-IF
021900     READ CNDMKT
022000          AT END SET FIN-CNDMKT TO TRUE
022100     END-READ.
022200 205-AGREGA-CONDICION-TABLA-E. EXIT.
022300
022400*-------> SERIE 210 - CARGA DE LA REFERENCIA DE VALORES (SAFARI55)
022500 210-CARGA-SECREF SECTION.
022600     MOVE ZEROS TO WKS-SECREF-OCCURS
022700     READ SECREF
022800          AT END SET FIN-SECREF TO TRUE
022900     END-READ
023000     PERFORM 215-AGREGA-SECREF-TABLA UNTIL FIN-SECREF.
023100 210-CARGA-SECREF-E. EXIT.
023200
023300 215-AGREGA-SECREF-TABLA SECTION.
023400     ADD 1 TO WKS-SECREF-OCCURS
023500     SET IDX-SR TO WKS-SECREF-OCCURS
023600     MOVE REF-SIMBOLO  TO TB-SR-SIMBOLO (IDX-SR)
023700     MOVE REF-SECTOR   TO TB-SR-SECTOR (IDX-SR)
023800     READ SECREF
023900          AT END SET FIN-SECREF TO TRUE
024000     END-READ.
024100 215-AGREGA-SECREF-TABLA-E. EXIT.
024200
024300*-------> SERIE 220 - CARGA DEL ARCHIVO DE TENENCIAS EN MEMORIA
024320*          (TABLA COMPLETA; EL CRUCE CONTRA LA CUENTA FILTRADA SE
024340*          HACE POR BUSQUEDA EN 330, NO AL COMPAS DE LA LECTURA)
024360 220-CARGA-CTAPOS SECTION.
024380     MOVE ZEROS TO WKS-CTAPOS-OCCURS
024400     READ CTAPOS
024420          AT END SET FIN-CTAPOS TO TRUE
024440     END-READ
024460     PERFORM 225-AGREGA-TENENCIA-TABLA UNTIL FIN-CTAPOS.
024480 220-CARGA-CTAPOS-E. EXIT.
024500
024520 225-AGREGA-TENENCIA-TABLA SECTION.
024540     ADD 1 TO WKS-CTAPOS-OCCURS
024560     SET IDX-POS TO WKS-CTAPOS-OCCURS
024580     MOVE POS-CTA-ID    TO TB-POS-CTA-ID (IDX-POS)
024600     MOVE POS-TICKER    TO TB-POS-TICKER (IDX-POS)
024620     MOVE POS-CANTIDAD  TO TB-POS-CANTIDAD (IDX-POS)
024640     MOVE POS-PRECIO    TO TB-POS-PRECIO (IDX-POS)
024660     MOVE POS-TOTAL     TO TB-POS-TOTAL (IDX-POS)
024680     READ CTAPOS
024700          AT END SET FIN-CTAPOS TO TRUE
024720     END-READ.
024740 225-AGREGA-TENENCIA-TABLA-E. EXIT.
025100
025200*-------> SERIE 300 - LECTURA ANTICIPADA DE CUENTAS FILTRADAS
025300 300-LEE-PRIMER-CTAMTC SECTION.
025400     READ CTAMTC
025500          AT END SET FIN-CTAMTC TO TRUE
025600     END-READ.
025700 300-LEE-PRIMER-CTAMTC-E. EXIT.
025800
025900*-------> SERIE 310 - PROCESA UNA CUENTA FILTRADA, RECORRIENDO
026000*          LA TABLA EN MEMORIA DE TENENCIAS (TB-CTAPOS) DE PUNTA
026020*          A PUNTA Y TOMANDO LAS QUE PERTENECEN A ESTA CUENTA
026100 310-PROCESA-CUENTA-FILTRADA SECTION.
026200     MOVE CTM-REQUEST-ID TO WKS-REQUEST-ACTUAL
026300     MOVE CTM-CTA-ID     TO WKS-CTA-ID-ACTUAL
026320     DISPLAY 'RBOR2010 - PROCESANDO REF ' WKS-REQUEST-CORTO
026340        ' SUC ' WKS-CTA-SUCURSAL ' CTA ' WKS-CTA-NUMERO-CORTO
026600     PERFORM 330-PROCESA-TENENCIA
026620          VARYING IDX-POS FROM 1 BY 1
026640          UNTIL IDX-POS > WKS-CTAPOS-OCCURS
026800     READ CTAMTC
026900          AT END SET FIN-CTAMTC TO TRUE
027000     END-READ.
027100 310-PROCESA-CUENTA-FILTRADA-E. EXIT.
027200
027900*-------> SERIE 330 - SI LA TENENCIA DE LA TABLA (IDX-POS) ES DE
028000*          LA CUENTA ACTUAL, EVALUA Y ESCRIBE LA RECOMENDACION
028100 330-PROCESA-TENENCIA SECTION.
028120     IF TB-POS-CTA-ID (IDX-POS) = WKS-CTA-ID-ACTUAL
028140        MOVE TB-POS-TICKER   (IDX-POS) TO POS-TICKER
028160        MOVE TB-POS-CANTIDAD (IDX-POS) TO POS-CANTIDAD
028180        MOVE TB-POS-PRECIO   (IDX-POS) TO POS-PRECIO
028190        MOVE TB-POS-TOTAL    (IDX-POS) TO POS-TOTAL
028200        PERFORM 340-DETERMINA-ACCION
028300        ADD 1 TO WKS-TOTAL-RECOMENDACIONES
028400        EVALUATE TRUE
028500           WHEN ACCION-ES-COMPRA
028600              ADD 1 TO WKS-TOTAL-COMPRAS
028700              PERFORM 350-ESCRIBE-TRDREC
028800           WHEN ACCION-ES-VENTA
028900              ADD 1 TO WKS-TOTAL-VENTAS
029000              PERFORM 350-ESCRIBE-TRDREC
029100           WHEN OTHER
029200              ADD 1 TO WKS-TOTAL-MANTENER
029300        END-EVALUATE
029400     END-IF.
029700 330-PROCESA-TENENCIA-E. EXIT.
029800
029900*-------> SERIE 340 - DETERMINA LA ACCION DE LA TENENCIA:
030000*          PRIMERO BUSCA CONDICION AL NIVEL DE VALOR (TICKER);
030100*          SI NO EXISTE, BUSCA EL SECTOR DEL TICKER EN SECREF Y
030200*          LA CONDICION DE ESE SECTOR; SI TAMPOCO, QUEDA EN HOLD
030300 340-DETERMINA-ACCION SECTION.
030400     MOVE SPACES TO WKS-ACCION-VALOR
030500     SET WKS-ACCION-FINAL TO 'HOLD'
030600     SET IDX-CV TO 1
030700     SEARCH TB-COND-VALOR
030800          AT END CONTINUE
030900          WHEN TB-CV-NOMBRE (IDX-CV) = POS-TICKER
031000             MOVE TB-CV-CONDICION (IDX-CV) TO WKS-ACCION-VALOR
031100     END-SEARCH
031200     IF WKS-ACCION-VALOR NOT = SPACES
031300        PERFORM 360-TRADUCE-CONDICION
031400     ELSE
031500        PERFORM 370-BUSCA-CONDICION-SECTOR
031600     END-IF.
031700 340-DETERMINA-ACCION-E. EXIT.
031800
031900*-------> SERIE 360 - TRADUCE POSITIVE/NEGATIVE/NEUTRAL A
032000*          BUY/SELL/HOLD
032100 360-TRADUCE-CONDICION SECTION.
032200     EVALUATE WKS-ACCION-VALOR
032300        WHEN 'POSITIVE'
032400           MOVE 'BUY'  TO WKS-ACCION-FINAL
032500        WHEN 'NEGATIVE'
032600           MOVE 'SELL' TO WKS-ACCION-FINAL
032700        WHEN OTHER
032800           MOVE 'HOLD' TO WKS-ACCION-FINAL
032900     END-EVALUATE.
033000 360-TRADUCE-CONDICION-E. EXIT.
033100
033200*-------> SERIE 370 - BUSCA EL SECTOR DEL TICKER EN SECREF Y LA
033300*          CONDICION DE ESE SECTOR EN TB-COND-SECTOR
033400 370-BUSCA-CONDICION-SECTOR SECTION.
033500     MOVE SPACES TO WKS-SECTOR-DEL-TICKER
033600     SET IDX-SR TO 1
033700     SEARCH TB-SECREF
033800          AT END CONTINUE
033900          WHEN TB-SR-SIMBOLO (IDX-SR) = POS-TICKER
034000             MOVE TB-SR-SECTOR (IDX-SR) TO WKS-SECTOR-DEL-TICKER
034020             DISPLAY 'RBOR2010 - SECTOR COD ' TB-SR-SECTOR-COD (IDX-SR)
034040                ' NOMBRE ' TB-SR-SECTOR-NOMBRE (IDX-SR)
034100     END-SEARCH
034200     IF WKS-SECTOR-DEL-TICKER = SPACES
034300        MOVE 'HOLD' TO WKS-ACCION-FINAL
034400     ELSE
034500        PERFORM 380-BUSCA-COND-SECTOR-TABLA
034600     END-IF.
034700 370-BUSCA-CONDICION-SECTOR-E. EXIT.
034800
034900 380-BUSCA-COND-SECTOR-TABLA SECTION.
035000     MOVE SPACES TO WKS-ACCION-VALOR
035100     SET IDX-CS TO 1
035200     SEARCH TB-COND-SECTOR
035300          AT END CONTINUE
035400          WHEN TB-CS-NOMBRE (IDX-CS) = WKS-SECTOR-DEL-TICKER
035500             MOVE TB-CS-CONDICION (IDX-CS) TO WKS-ACCION-VALOR
035600     END-SEARCH
035700     IF WKS-ACCION-VALOR = SPACES
035800        MOVE 'HOLD' TO WKS-ACCION-FINAL
035900     ELSE
036000        PERFORM 360-TRADUCE-CONDICION
036100     END-IF.
036200 380-BUSCA-COND-SECTOR-TABLA-E. EXIT.
036300
036400*-------> SERIE 350 - ESCRIBE LA RECOMENDACION DE COMPRA O VENTA
036500 350-ESCRIBE-TRDREC SECTION.
036600     MOVE WKS-REQUEST-ACTUAL TO TRD-REQUEST-ID
036700     MOVE WKS-CTA-ID-ACTUAL  TO TRD-CTA-ID
036800     MOVE POS-TICKER         TO TRD-TICKER
036900     MOVE POS-CANTIDAD       TO TRD-CANTIDAD
037000     MOVE WKS-ACCION-FINAL   TO TRD-ACCION
037100     WRITE TRDREC-REGISTRO.
037200 350-ESCRIBE-TRDREC-E. EXIT.
037300
037400*-------> SERIE 900 - RESUMEN DE FIN DE TRABAJO
037500 900-CIERRE-TRABAJO SECTION.
037600     DISPLAY WKS-GUIONES
037700     DISPLAY 'RBOR2010 - TENENCIAS EVALUADAS     : '
037800             WKS-TOTAL-RECOMENDACIONES
037900     DISPLAY 'RBOR2010 - RECOMENDACIONES COMPRA  : ' WKS-TOTAL-COMPRAS
038000     DISPLAY 'RBOR2010 - RECOMENDACIONES VENTA   : ' WKS-TOTAL-VENTAS
038100     DISPLAY 'RBOR2010 - TENENCIAS EN MANTENER   : '
038200             WKS-TOTAL-MANTENER
038300     DISPLAY WKS-GUIONES.
038400 900-CIERRE-TRABAJO-E. EXIT.
038500
038600*-------> SERIE 990 - CIERRE DE ARCHIVOS
038700 990-CIERRA-ARCHIVOS SECTION.
038800     CLOSE CTAMTC
038900     CLOSE CTAPOS
039000     CLOSE CNDMKT
039100     CLOSE SECREF
039200     CLOSE TRDREC.
039300 990-CIERRA-ARCHIVOS-E. EXIT.
