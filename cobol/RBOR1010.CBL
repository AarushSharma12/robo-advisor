000100******************************************************************
000200* FECHA       : 12/04/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : ASESORIA DE INVERSION                            *
000500* PROGRAMA    : RBOR1010                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE CUENTAS DE CLIENTES Y LAS      *
000800*             : SOLICITUDES DE REBALANCEO (CRITERIOS DE          *
000900*             : SELECCION), APLICA CADA LISTA DE CRITERIOS       *
001000*             : CONTRA EL MAESTRO Y ESCRIBE LAS CUENTAS QUE      *
001100*             : CUMPLEN EN EL ARCHIVO DE CUENTAS FILTRADAS, UNA  *
001200*             : POR SOLICITUD. AL FINAL IMPRIME ESTADISTICAS     *
001300*             : (PROMEDIOS Y DISTRIBUCIONES) POR SOLICITUD Y EL  *
001400*             : TOTAL GENERAL DE CUENTAS FILTRADAS.              *
001500* ARCHIVOS    : CTAMAE=ENTRADA, CRITRB=ENTRADA, CTAMTC=SALIDA    *
001600* ACCION (ES) : NO APLICA                                        *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* BPM/RATIONAL: 220144                                           *
001900* NOMBRE      : FILTRO DE CUENTAS PARA REBALANCEO                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    RBOR1010.
002300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                  BANCO INDUSTRIAL, S.A.
002500 DATE-WRITTEN.                  12/04/1991.
002600 DATE-COMPILED.
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                    HISTORIA DE CAMBIOS                        *
003000******************************************************************
003100* 12/04/1991 PEDR TKT-55012 VERSION INICIAL DEL PROGRAMA         *
003200* 03/09/1991 PEDR TKT-55033 SE AGREGA VALIDACION DE ATRIBUTO     *
003300*                  DESCONOCIDO EN EL CRITERIO (ANTES ABORTABA)   *
003400* 20/02/1992 PEDR TKT-55051 SE AGREGA OPERADOR NOT IN            *
003500* 19/09/1992 PEDR TKT-55088 SE AGREGAN DISTRIBUCIONES DE ESTADO  *
003600*                  Y HORIZONTE, ANTES SOLO SE SACABA RIESGO      *
003700* 08/11/1993 PEDR TKT-55190 EXPANSION DE ZIP A X(05)             *
003800* 14/02/1994 PEDR TKT-55205 CORRIGE PROMEDIO DE INGRESO CUANDO   *
003900*                  EL TOTAL DE CUENTAS EMPAREJADAS ES CERO       *
004000* 27/01/1996 PEDR TKT-55140 SOPORTE DE LISTAS EN OPERADOR IN     *
004100* 03/02/1999 MQL  TKT-55574 REVISION Y2K DE TODAS LAS FECHAS DE  *
004200*                  TRABAJO, NINGUN CAMPO DE FECHA DE NEGOCIO SE  *
004300*                  USA EN ESTE PROGRAMA, SIN IMPACTO             *
004400* 11/05/2001 PEDR TKT-55690 SE AGREGA EL GRAN TOTAL DE CUENTAS   *
004500*                  FILTRADAS AL CIERRE DEL TRABAJO               *
004600* 16/08/2003 JCAL TKT-55811 AUMENTA LA TABLA DE CUENTAS EN       *
004700*                  MEMORIA DE 20000 A 40000 OCURRENCIAS          *
004800* 22/03/2007 MQL  TKT-56210 CORRIGE REDONDEO DE PROMEDIOS A DOS  *
004900*                  DECIMALES (ANTES TRUNCABA)                    *
004950* 14/07/2008 DASR TKT-56340 CORRIGE TB-ATRIB, TENIA OCCURS 16 Y   *
004960*                  DEJABA FUERA LA ULTIMA ENTRADA (ACCOUNTID);    *
004970*                  EL CRITERIO SOBRE ACCOUNTID SIEMPRE SALIA      *
004980*                  COMO ATRIBUTO DESCONOCIDO. AHORA OCCURS 17     *
004985* 22/07/2008 DASR TKT-56350 EL CICLO DE 448 SE QUEDABA PEGADO EN  *
004986*                  CUALQUIER CRITERIO IN/NOT IN QUE NO DIERA      *
004987*                  COINCIDENCIA: UNSTRING NO TOCA EL RECEPTOR     *
004988*                  CUANDO YA NO QUEDA "|" EN EL ORIGEN, ASI QUE   *
004989*                  WKS-RESTO-LISTA NUNCA LLEGABA A SPACES. TAMBIEN*
004990*                  SE PERDIA EL TERCER MIEMBRO EN LISTAS DE 3 O   *
004991*                  MAS. AHORA SE MIDE LA POSICION DE LA "|" CON   *
004992*                  INSPECT Y SE RECORTA WKS-RESTO-LISTA A MANO    *
004993*                  CON REFERENCE MODIFICATION EN CADA VUELTA      *
004994* 24/07/2008 DASR TKT-56351 SE AGREGA EL PAR FS-/FSE- DE STATUS   *
004995*                  EXTENDIDO A CADA SELECT (CTAMAE, CRITRB,       *
004996*                  CTAMTC), COMO YA LO USA MORAS1/MIGRACFS; SOLO  *
004997*                  TENIAMOS EL FS- DE DOS POSICIONES               *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CTAMAE   ASSIGN TO CTAMAE
005800                     ORGANIZATION IS LINE SEQUENTIAL
005900                     FILE STATUS  IS FS-CTAMAE
005920                                     FSE-CTAMAE.
006000     SELECT CRITRB   ASSIGN TO CRITRB
006100                     ORGANIZATION IS LINE SEQUENTIAL
006200                     FILE STATUS  IS FS-CRITRB
006220                                     FSE-CRITRB.
006300     SELECT CTAMTC   ASSIGN TO CTAMTC
006400                     ORGANIZATION IS LINE SEQUENTIAL
006500                     FILE STATUS  IS FS-CTAMTC
006520                                     FSE-CTAMTC.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ARCHIVOS A UTILIZAR                *
007000******************************************************************
007100 FD  CTAMAE.
007200     COPY CTAMAE1.
007300 FD  CRITRB.
007400     COPY CRITRB1.
007500 FD  CTAMTC.
007600     COPY CTAMTC1.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           VARIABLES DE FILE STATUS                             *
008000******************************************************************
008100 01  WKS-FILE-STATUS.
008200     05  FS-CTAMAE                   PIC 9(02) VALUE ZEROS.
008220     05  FSE-CTAMAE.
008240         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008250         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008260         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008300     05  FS-CRITRB                   PIC 9(02) VALUE ZEROS.
008320     05  FSE-CRITRB.
008340         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008350         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008360         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008400     05  FS-CTAMTC                   PIC 9(02) VALUE ZEROS.
008410     05  FSE-CTAMTC.
008412         10  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008414         10  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008416         10  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008420     05  FILLER                      PIC X(06) VALUE SPACES.
008500******************************************************************
008600*           SWITCHES DE FIN DE ARCHIVO Y CONTROL                 *
008700******************************************************************
008800 01  WKS-SWITCHES.
008900     05  WKS-FIN-CTAMAE              PIC 9(01) VALUE ZEROS.
009000         88  FIN-CTAMAE                          VALUE 1.
009100     05  WKS-FIN-CRITRB              PIC 9(01) VALUE ZEROS.
009200         88  FIN-CRITRB                          VALUE 1.
009300     05  WKS-ATRIB-VALIDO            PIC 9(01) VALUE ZEROS.
009400         88  ATRIB-ES-VALIDO                     VALUE 1.
009500     05  WKS-OPERADOR-VALIDO         PIC 9(01) VALUE ZEROS.
009600         88  OPERADOR-ES-VALIDO                  VALUE 1.
009700     05  WKS-CUENTA-CUMPLE           PIC 9(01) VALUE ZEROS.
009800         88  CUENTA-CUMPLE-CRITERIO              VALUE 1.
009850     05  WKS-VISTO-PUNTO             PIC 9(01) VALUE ZEROS.
009860         88  VISTO-EL-PUNTO-DECIMAL              VALUE 1.
009870     05  FILLER                      PIC X(05) VALUE SPACES.
009900******************************************************************
010000*           TABLA EN MEMORIA DEL MAESTRO DE CUENTAS               *
010100*           (EDU33021 - OCCURS DEPENDING ON / INDEXED BY)        *
010200******************************************************************
010300 77  WKS-CTAMAE-OCCURS               PIC 9(05) COMP-3 VALUE ZEROS.
010400 01  TB-CTAMAE-TABLA.
010500     05  TB-CTAMAE OCCURS 1 TO 40000 TIMES
010600                   DEPENDING ON WKS-CTAMAE-OCCURS
010700                   INDEXED BY IDX-CTA.
010760         10  FILLER                   PIC X(01).
010800         10  TB-CTA-ID                PIC X(12).
010900         10  TB-CTA-HORIZONTE         PIC X(10).
011000         10  TB-CTA-TOLERANCIA-RIESGO PIC X(12).
011100         10  TB-CTA-ESTADO-USA        PIC X(02).
011200         10  TB-CTA-EDAD              PIC 9(03).
011300         10  TB-CTA-ESTADO-CIVIL      PIC X(10).
011400         10  TB-CTA-DEPENDIENTES      PIC 9(02).
011500         10  TB-CTA-INDUSTRIA         PIC X(20).
011600         10  TB-CTA-ZIP               PIC X(05).
011700         10  TB-CTA-STATUS-CTA        PIC X(08).
011800         10  TB-CTA-INGRESO-ANUAL     PIC 9(09)V99.
011900         10  TB-CTA-NEC-LIQUIDEZ      PIC X(10).
012000         10  TB-CTA-EXPERIENCIA-INV   PIC X(12).
012100         10  TB-CTA-METAS-INV         PIC X(20).
012200         10  TB-CTA-EXCLUSIONES       PIC X(20).
012300         10  TB-CTA-PREF-SRI          PIC X(10).
012400         10  TB-CTA-STATUS-FISCAL     PIC X(12).
012500         10  TB-CTA-VIGENTE           PIC 9(01) COMP-3.
012600             88  TB-CTA-EN-SOLICITUD          VALUE 1.
012700******************************************************************
012800*           CRITERIO ACTUAL EN PROCESO                          *
012900******************************************************************
013000 01  WKS-CRITERIO-ACTUAL.
013100     05  WKS-REQUEST-ACTUAL          PIC X(36) VALUE SPACES.
013120     05  WKS-REQUEST-ACTUAL-R REDEFINES WKS-REQUEST-ACTUAL.
013140         10  WKS-REQUEST-CORTO       PIC X(08).
013160         10  FILLER                  PIC X(28).
013200     05  WKS-COLUMNA-INTERNA         PIC X(22) VALUE SPACES.
013300         88  COLUMNA-ES-NUMERICA     VALUE 'CTA-EDAD'
013400                                           'CTA-DEPENDIENTES'
013500                                           'CTA-INGRESO-ANUAL'.
013600     05  WKS-INDICE-COLUMNA          PIC 9(02) COMP-3 VALUE ZEROS.
013700     05  WKS-VALOR-CRITERIO          PIC X(30) VALUE SPACES.
013720     05  WKS-VALOR-EN-CARACTERES REDEFINES WKS-VALOR-CRITERIO.
013740         10  WKS-VALOR-CAR           PIC X(01) OCCURS 30 TIMES.
013800     05  WKS-VALOR-NUMERICO          PIC S9(11)V99 VALUE ZEROS.
013850     05  WKS-VALOR-MOVIL             PIC S9(11)V99 VALUE ZEROS.
013860     05  WKS-UN-DIGITO                PIC 9(01) VALUE ZEROS.
013870     05  WKS-DIVISOR-DECIMAL          PIC 9(05) COMP-3 VALUE 1.
013880     05  WKS-IDX-CAR                  PIC 9(02) COMP-3 VALUE ZEROS.
013900     05  WKS-VALOR-MIEMBRO           PIC X(30) VALUE SPACES.
014000     05  WKS-POS-BARRA                PIC 9(02) COMP-3 VALUE ZEROS.
014050     05  WKS-LARGO-RESTO              PIC 9(02) COMP-3 VALUE ZEROS.
014080     05  WKS-RESTO-TEMP               PIC X(30) VALUE SPACES.
014100     05  WKS-RESTO-LISTA              PIC X(30) VALUE SPACES.
014200     05  WKS-MIEMBRO-COINCIDE         PIC 9(01) VALUE ZEROS.
014300         88  MIEMBRO-SI-COINCIDE              VALUE 1.
014400******************************************************************
014500*     TABLA DE MAPEO DE ATRIBUTOS EXTERNOS DE LA SOLICITUD A LA   *
014600*     COLUMNA INTERNA DEL MAESTRO DE CUENTAS                      *
014700******************************************************************
014800 01  WKS-TABLA-ATRIBUTOS.
014900     05  FILLER PIC X(58) VALUE
015000         'timeHorizon          CTA-HORIZONTE         '.
015100     05  FILLER PIC X(58) VALUE
015200         'riskTolerance        CTA-TOLERANCIA-RIESGO  '.
015300     05  FILLER PIC X(58) VALUE
015400         'state                CTA-ESTADO-USA         '.
015500     05  FILLER PIC X(58) VALUE
015600         'age                  CTA-EDAD               '.
015700     05  FILLER PIC X(58) VALUE
015800         'maritalStatus        CTA-ESTADO-CIVIL       '.
015900     05  FILLER PIC X(58) VALUE
016000         'dependents           CTA-DEPENDIENTES       '.
016100     05  FILLER PIC X(58) VALUE
016200         'clientIndustry       CTA-INDUSTRIA          '.
016300     05  FILLER PIC X(58) VALUE
016400         'residencyZip         CTA-ZIP                '.
016500     05  FILLER PIC X(58) VALUE
016600         'accountStatus        CTA-STATUS-CTA         '.
016700     05  FILLER PIC X(58) VALUE
016800         'annualIncome         CTA-INGRESO-ANUAL      '.
016900     05  FILLER PIC X(58) VALUE
017000         'liquidityNeeds       CTA-NEC-LIQUIDEZ       '.
017100     05  FILLER PIC X(58) VALUE
017200         'investmentExperience CTA-EXPERIENCIA-INV    '.
017300     05  FILLER PIC X(58) VALUE
017400         'investmentGoals      CTA-METAS-INV          '.
017500     05  FILLER PIC X(58) VALUE
017600         'exclusions           CTA-EXCLUSIONES        '.
017700     05  FILLER PIC X(58) VALUE
017800         'sriPreferences       CTA-PREF-SRI           '.
017900     05  FILLER PIC X(58) VALUE
018000         'taxStatus            CTA-STATUS-FISCAL      '.
018100     05  FILLER PIC X(58) VALUE
018200         'accountId            CTA-ID                 '.
018300 01  TB-ATRIBUTOS REDEFINES WKS-TABLA-ATRIBUTOS.
018400     05  TB-ATRIB OCCURS 17 TIMES INDEXED BY IDX-ATR.
018500         10  TB-ATRIB-EXTERNO        PIC X(21).
018600         10  TB-ATRIB-INTERNO        PIC X(23).
018700         10  FILLER                  PIC X(14).
018800******************************************************************
018900*     TABLAS DE DISTRIBUCION POR SOLICITUD (SE RECONSTRUYEN      *
019000*     EN CADA SOLICITUD) - BUSQUEDA LINEAL, SE AGREGA EL VALOR    *
019100*     CUANDO NO SE ENCUENTRA, TAL COMO EDU33021 HACE CON LA       *
019200*     TABLA DE AGENCIAS                                          *
019300******************************************************************
019400 77  WKS-DIST-RIESGO-OCCURS          PIC 9(02) COMP-3 VALUE ZEROS.
019500 01  TB-DIST-RIESGO-TABLA.
019600     05  TB-DIST-RIESGO OCCURS 1 TO 20 TIMES
019700                        DEPENDING ON WKS-DIST-RIESGO-OCCURS
019800                        INDEXED BY IDX-DR.
019900         10  TB-DR-VALOR             PIC X(12).
019950         10  FILLER                  PIC X(01).
020000         10  TB-DR-CONTADOR          PIC 9(07) COMP-3.
020100 77  WKS-DIST-ESTADO-OCCURS          PIC 9(02) COMP-3 VALUE ZEROS.
020200 01  TB-DIST-ESTADO-TABLA.
020300     05  TB-DIST-ESTADO OCCURS 1 TO 60 TIMES
020400                        DEPENDING ON WKS-DIST-ESTADO-OCCURS
020500                        INDEXED BY IDX-DE.
020600         10  TB-DE-VALOR             PIC X(02).
020650         10  FILLER                  PIC X(01).
020700         10  TB-DE-CONTADOR          PIC 9(07) COMP-3.
020800 77  WKS-DIST-HORIZ-OCCURS           PIC 9(02) COMP-3 VALUE ZEROS.
020900 01  TB-DIST-HORIZ-TABLA.
021000     05  TB-DIST-HORIZ OCCURS 1 TO 20 TIMES
021100                       DEPENDING ON WKS-DIST-HORIZ-OCCURS
021200                       INDEXED BY IDX-DH.
021300         10  TB-DH-VALOR             PIC X(10).
021350         10  FILLER                  PIC X(01).
021400         10  TB-DH-CONTADOR          PIC 9(07) COMP-3.
021500******************************************************************
021600*           ACUMULADORES DE ESTADISTICA POR SOLICITUD             *
021700******************************************************************
021800 01  WKS-ESTADISTICA-SOLICITUD.
021900     05  WKS-REQ-CONTADOR            PIC 9(07) COMP-3 VALUE ZEROS.
022000     05  WKS-REQ-SUMA-EDAD           PIC 9(09) COMP-3 VALUE ZEROS.
022100     05  WKS-REQ-SUMA-INGRESO        PIC 9(13)V99 COMP-3
022200                                               VALUE ZEROS.
022300     05  WKS-REQ-PROMEDIO-EDAD       PIC ZZZ9.99 VALUE ZEROS.
022400     05  WKS-REQ-PROMEDIO-INGRESO    PIC Z,ZZZ,ZZZ,ZZ9.99
022500                                               VALUE ZEROS.
022550     05  FILLER                      PIC X(04) VALUE SPACES.
022600 77  WKS-TOTAL-GENERAL-CTAS          PIC 9(09) COMP-3 VALUE ZEROS.
022700 77  WKS-I                           PIC 9(04) COMP-3 VALUE ZEROS.
022800 77  WKS-GUIONES                     PIC X(66) VALUE ALL '-'.
022900******************************************************************
023000 PROCEDURE DIVISION.
023100******************************************************************
023200 000-PRINCIPAL SECTION.
023300     PERFORM 100-APERTURA-ARCHIVOS
023400     PERFORM 200-CARGA-CTAMAE
023500     PERFORM 300-CARGA-PRIMER-CRITRB
023600     PERFORM 400-PROCESA-SOLICITUDES UNTIL FIN-CRITRB
023700     PERFORM 900-CIERRE-TRABAJO
023800     PERFORM 990-CIERRA-ARCHIVOS
023900     STOP RUN.
024000 000-PRINCIPAL-E. EXIT.
024100
024200*-------> SERIE 100 - APERTURA DE ARCHIVOS
024300 100-APERTURA-ARCHIVOS SECTION.
024400     OPEN INPUT  CTAMAE
024500     OPEN INPUT  CRITRB
024600     OPEN OUTPUT CTAMTC
024700     IF FS-CTAMAE NOT = 0 OR FS-CRITRB NOT = 0 OR FS-CTAMTC NOT = 0
024800        DISPLAY '================================================'
024900                 UPON CONSOLE
025000        DISPLAY '   RBOR1010 - ERROR AL ABRIR ARCHIVOS DE ENTRADA'
025100                 UPON CONSOLE
025200        DISPLAY ' FS-CTAMAE (' FS-CTAMAE ') FS-CRITRB (' FS-CRITRB
025300                 ') FS-CTAMTC (' FS-CTAMTC ')' UPON CONSOLE
025400        DISPLAY '================================================'
025500                 UPON CONSOLE
025600        MOVE 91 TO RETURN-CODE
025700        PERFORM 990-CIERRA-ARCHIVOS
025800        STOP RUN
025900     END-IF.
026000 100-APERTURA-ARCHIVOS-E. EXIT.
026100
026200*-------> SERIE 200 - CARGA DEL MAESTRO DE CUENTAS EN MEMORIA
026300 200-CARGA-CTAMAE SECTION.
026400     MOVE ZEROS TO WKS-CTAMAE-OCCURS
026500     READ CTAMAE
026600          AT END SET FIN-CTAMAE TO TRUE
026700     END-READ
026800     PERFORM 210-AGREGA-CUENTA-TABLA UNTIL FIN-CTAMAE.
026900 200-CARGA-CTAMAE-E. EXIT.
027000
027100 210-AGREGA-CUENTA-TABLA SECTION.
027200     ADD 1 TO WKS-CTAMAE-OCCURS
027300     SET IDX-CTA TO WKS-CTAMAE-OCCURS
027400     MOVE CTA-ID                 TO TB-CTA-ID (IDX-CTA)
027500     MOVE CTA-HORIZONTE          TO TB-CTA-HORIZONTE (IDX-CTA)
027600     MOVE CTA-TOLERANCIA-RIESGO  TO
027700                                 TB-CTA-TOLERANCIA-RIESGO (IDX-CTA)
027800     MOVE CTA-ESTADO-USA         TO TB-CTA-ESTADO-USA (IDX-CTA)
027900     MOVE CTA-EDAD               TO TB-CTA-EDAD (IDX-CTA)
028000     MOVE CTA-ESTADO-CIVIL       TO TB-CTA-ESTADO-CIVIL (IDX-CTA)
028100     MOVE CTA-DEPENDIENTES       TO TB-CTA-DEPENDIENTES (IDX-CTA)
028200     MOVE CTA-INDUSTRIA          TO TB-CTA-INDUSTRIA (IDX-CTA)
028300     MOVE CTA-ZIP                TO TB-CTA-ZIP (IDX-CTA)
028400     MOVE CTA-STATUS-CTA         TO TB-CTA-STATUS-CTA (IDX-CTA)
028500     MOVE CTA-INGRESO-ANUAL      TO TB-CTA-INGRESO-ANUAL (IDX-CTA)
028600     MOVE CTA-NEC-LIQUIDEZ       TO TB-CTA-NEC-LIQUIDEZ (IDX-CTA)
028700     MOVE CTA-EXPERIENCIA-INV    TO
028800                                 TB-CTA-EXPERIENCIA-INV (IDX-CTA)
028900     MOVE CTA-METAS-INV          TO TB-CTA-METAS-INV (IDX-CTA)
029000     MOVE CTA-EXCLUSIONES        TO TB-CTA-EXCLUSIONES (IDX-CTA)
029100     MOVE CTA-PREF-SRI           TO TB-CTA-PREF-SRI (IDX-CTA)
029200     MOVE CTA-STATUS-FISCAL      TO TB-CTA-STATUS-FISCAL (IDX-CTA)
029300     READ CTAMAE
029400          AT END SET FIN-CTAMAE TO TRUE
029500     END-READ.
029600 210-AGREGA-CUENTA-TABLA-E. EXIT.
029700
029800*-------> SERIE 300 - LECTURA DE CRITERIOS (ANTICIPADA)
029900 300-CARGA-PRIMER-CRITRB SECTION.
030000     READ CRITRB
030100          AT END SET FIN-CRITRB TO TRUE
030200     END-READ.
030300 300-CARGA-PRIMER-CRITRB-E. EXIT.
030400
030500*-------> SERIE 400 - PROCESA UNA SOLICITUD COMPLETA (TODOS LOS
030600*          CRITERIOS CON EL MISMO CRI-REQUEST-ID)
030700 400-PROCESA-SOLICITUDES SECTION.
030800     MOVE CRI-REQUEST-ID TO WKS-REQUEST-ACTUAL
030900     PERFORM 405-MARCA-TODAS-VIGENTES
031000          VARYING IDX-CTA FROM 1 BY 1
031100          UNTIL IDX-CTA > WKS-CTAMAE-OCCURS
031200     MOVE ZEROS TO WKS-DIST-RIESGO-OCCURS
031300     MOVE ZEROS TO WKS-DIST-ESTADO-OCCURS
031400     MOVE ZEROS TO WKS-DIST-HORIZ-OCCURS
031500     MOVE ZEROS TO WKS-REQ-CONTADOR WKS-REQ-SUMA-EDAD
031600                   WKS-REQ-SUMA-INGRESO
031700     PERFORM 410-APLICA-CRITERIO
031800          UNTIL FIN-CRITRB
031900          OR CRI-REQUEST-ID NOT = WKS-REQUEST-ACTUAL
032000     PERFORM 450-ESCRIBE-CUENTAS-CUMPLEN
032100          VARYING IDX-CTA FROM 1 BY 1
032200          UNTIL IDX-CTA > WKS-CTAMAE-OCCURS
032300     PERFORM 480-IMPRIME-ESTADISTICA.
032400 400-PROCESA-SOLICITUDES-E. EXIT.
032500
032600 405-MARCA-TODAS-VIGENTES SECTION.
032700     MOVE 1 TO TB-CTA-VIGENTE (IDX-CTA).
032800 405-MARCA-TODAS-VIGENTES-E. EXIT.
032900
033000*-------> SERIE 410 - APLICA UN CRITERIO A TODAS LAS CUENTAS
033100*          TODAVIA VIGENTES DE LA SOLICITUD ACTUAL
033200 410-APLICA-CRITERIO SECTION.
033300     PERFORM 420-MAPEA-ATRIBUTO
033400     IF ATRIB-ES-VALIDO
033450        MOVE CRI-VALOR TO WKS-VALOR-CRITERIO
033500        PERFORM 430-EVALUA-CUENTA
033600             VARYING IDX-CTA FROM 1 BY 1
033700             UNTIL IDX-CTA > WKS-CTAMAE-OCCURS
033800     END-IF
033900     READ CRITRB
034000          AT END SET FIN-CRITRB TO TRUE
034100     END-READ.
034200 410-APLICA-CRITERIO-E. EXIT.
034300
034400*-------> SERIE 420 - MAPEA EL ATRIBUTO EXTERNO DE LA SOLICITUD A
034500*          LA COLUMNA INTERNA, BUSQUEDA LINEAL EN WKS-TABLA-ATRIBUTOS
034600 420-MAPEA-ATRIBUTO SECTION.
034700     MOVE ZEROS TO WKS-ATRIB-VALIDO
034800     SET IDX-ATR TO 1
034900     SEARCH TB-ATRIB
035000          AT END
035100             DISPLAY 'RBOR1010 - ATRIBUTO DESCONOCIDO, SE IGNORA '
035200                     'EL CRITERIO : ' CRI-ATRIBUTO UPON CONSOLE
035300          WHEN TB-ATRIB-EXTERNO (IDX-ATR) = CRI-ATRIBUTO
035400             MOVE 1 TO WKS-ATRIB-VALIDO
035500             MOVE TB-ATRIB-INTERNO (IDX-ATR) TO WKS-COLUMNA-INTERNA
035600     END-SEARCH.
035700 420-MAPEA-ATRIBUTO-E. EXIT.
035800
035900*-------> SERIE 430 - EVALUA UNA CUENTA DE LA TABLA CONTRA EL
036000*          CRITERIO ACTUAL, APAGA TB-CTA-VIGENTE SI NO CUMPLE
036100 430-EVALUA-CUENTA SECTION.
036200     IF TB-CTA-EN-SOLICITUD (IDX-CTA)
036300        PERFORM 440-EVALUA-OPERADOR
036400        IF NOT CUENTA-CUMPLE-CRITERIO
036500           MOVE ZEROS TO TB-CTA-VIGENTE (IDX-CTA)
036600        END-IF
036700     END-IF.
036800 430-EVALUA-CUENTA-E. EXIT.
036900
037000*-------> SERIE 440 - APLICA EL OPERADOR DEL CRITERIO SOBRE LA
037100*          COLUMNA MAPEADA DE LA CUENTA IDX-CTA
037200 440-EVALUA-OPERADOR SECTION.
037300     MOVE ZEROS TO WKS-CUENTA-CUMPLE
037400     MOVE 1     TO WKS-OPERADOR-VALIDO
037500     EVALUATE CRI-OPERADOR
037600        WHEN '='
037700           PERFORM 442-COMPARA-IGUAL
037800        WHEN '!='
037900           PERFORM 442-COMPARA-IGUAL
038000           IF CUENTA-CUMPLE-CRITERIO
038100              MOVE ZEROS TO WKS-CUENTA-CUMPLE
038200           ELSE
038300              MOVE 1     TO WKS-CUENTA-CUMPLE
038400           END-IF
038500        WHEN '>'
038600           PERFORM 444-COMPARA-NUMERICO
038700        WHEN '<'
038800           PERFORM 444-COMPARA-NUMERICO
038900        WHEN '>='
039000           PERFORM 444-COMPARA-NUMERICO
039100        WHEN '<='
039200           PERFORM 444-COMPARA-NUMERICO
039300        WHEN 'in'
039400           PERFORM 446-COMPARA-LISTA
039500        WHEN 'not in'
039600           PERFORM 446-COMPARA-LISTA
039700           IF CUENTA-CUMPLE-CRITERIO
039800              MOVE ZEROS TO WKS-CUENTA-CUMPLE
039900           ELSE
040000              MOVE 1     TO WKS-CUENTA-CUMPLE
040100           END-IF
040200        WHEN OTHER
040300           MOVE ZEROS TO WKS-OPERADOR-VALIDO
040400           DISPLAY 'RBOR1010 - OPERADOR DESCONOCIDO, SE IGNORA '
040500                   'EL CRITERIO : ' CRI-OPERADOR UPON CONSOLE
040600           MOVE 1 TO WKS-CUENTA-CUMPLE
040700     END-EVALUATE.
040800 440-EVALUA-OPERADOR-E. EXIT.
040900
041000*-------> SERIE 442 - COMPARACION DE IGUALDAD (TEXTO O NUMERICA
041100*          SEGUN LA COLUMNA MAPEADA)
041200 442-COMPARA-IGUAL SECTION.
041210     IF COLUMNA-ES-NUMERICA
041220        PERFORM 447-CONVIERTE-VALOR-NUM
041230     END-IF
041300     EVALUATE WKS-COLUMNA-INTERNA
041400        WHEN 'CTA-EDAD'
041500           IF TB-CTA-EDAD (IDX-CTA) = WKS-VALOR-NUMERICO
041700              MOVE 1 TO WKS-CUENTA-CUMPLE
041800           END-IF
041900        WHEN 'CTA-DEPENDIENTES'
042000           IF TB-CTA-DEPENDIENTES (IDX-CTA) = WKS-VALOR-NUMERICO
042200              MOVE 1 TO WKS-CUENTA-CUMPLE
042300           END-IF
042400        WHEN 'CTA-INGRESO-ANUAL'
042500           IF TB-CTA-INGRESO-ANUAL (IDX-CTA) = WKS-VALOR-NUMERICO
042700              MOVE 1 TO WKS-CUENTA-CUMPLE
042800           END-IF
042900        WHEN 'CTA-ID'
043000           IF TB-CTA-ID (IDX-CTA) = WKS-VALOR-CRITERIO
043100              MOVE 1 TO WKS-CUENTA-CUMPLE
043200           END-IF
043300        WHEN 'CTA-HORIZONTE'
043400           IF TB-CTA-HORIZONTE (IDX-CTA) = WKS-VALOR-CRITERIO
043500              MOVE 1 TO WKS-CUENTA-CUMPLE
043600           END-IF
043700        WHEN 'CTA-TOLERANCIA-RIESGO'
043800           IF TB-CTA-TOLERANCIA-RIESGO (IDX-CTA) =
043900                 WKS-VALOR-CRITERIO
044000              MOVE 1 TO WKS-CUENTA-CUMPLE
044100           END-IF
044200        WHEN 'CTA-ESTADO-USA'
044300           IF TB-CTA-ESTADO-USA (IDX-CTA) = WKS-VALOR-CRITERIO
044400              MOVE 1 TO WKS-CUENTA-CUMPLE
044500           END-IF
044600        WHEN 'CTA-ESTADO-CIVIL'
044700           IF TB-CTA-ESTADO-CIVIL (IDX-CTA) = WKS-VALOR-CRITERIO
044800              MOVE 1 TO WKS-CUENTA-CUMPLE
044900           END-IF
045000        WHEN 'CTA-INDUSTRIA'
045100           IF TB-CTA-INDUSTRIA (IDX-CTA) = WKS-VALOR-CRITERIO
045200              MOVE 1 TO WKS-CUENTA-CUMPLE
045300           END-IF
045400        WHEN 'CTA-ZIP'
045500           IF TB-CTA-ZIP (IDX-CTA) = WKS-VALOR-CRITERIO
045600              MOVE 1 TO WKS-CUENTA-CUMPLE
045700           END-IF
045800        WHEN 'CTA-STATUS-CTA'
045900           IF TB-CTA-STATUS-CTA (IDX-CTA) = WKS-VALOR-CRITERIO
046000              MOVE 1 TO WKS-CUENTA-CUMPLE
046100           END-IF
046200        WHEN 'CTA-NEC-LIQUIDEZ'
046300           IF TB-CTA-NEC-LIQUIDEZ (IDX-CTA) = WKS-VALOR-CRITERIO
046400              MOVE 1 TO WKS-CUENTA-CUMPLE
046500           END-IF
046600        WHEN 'CTA-EXPERIENCIA-INV'
046700           IF TB-CTA-EXPERIENCIA-INV (IDX-CTA) = WKS-VALOR-CRITERIO
046800              MOVE 1 TO WKS-CUENTA-CUMPLE
046900           END-IF
047000        WHEN 'CTA-METAS-INV'
047100           IF TB-CTA-METAS-INV (IDX-CTA) = WKS-VALOR-CRITERIO
047200              MOVE 1 TO WKS-CUENTA-CUMPLE
047300           END-IF
047400        WHEN 'CTA-EXCLUSIONES'
047500           IF TB-CTA-EXCLUSIONES (IDX-CTA) = WKS-VALOR-CRITERIO
047600              MOVE 1 TO WKS-CUENTA-CUMPLE
047700           END-IF
047800        WHEN 'CTA-PREF-SRI'
047900           IF TB-CTA-PREF-SRI (IDX-CTA) = WKS-VALOR-CRITERIO
048000              MOVE 1 TO WKS-CUENTA-CUMPLE
048100           END-IF
048200        WHEN 'CTA-STATUS-FISCAL'
048300           IF TB-CTA-STATUS-FISCAL (IDX-CTA) = WKS-VALOR-CRITERIO
048400              MOVE 1 TO WKS-CUENTA-CUMPLE
048500           END-IF
048600     END-EVALUATE.
048700 442-COMPARA-IGUAL-E. EXIT.
048800
048900*-------> SERIE 444 - COMPARACION NUMERICA (>, <, >=, <=), SOLO
049000*          VALIDA PARA CTA-EDAD / CTA-DEPENDIENTES / INGRESO
049100 444-COMPARA-NUMERICO SECTION.
049150     PERFORM 447-CONVIERTE-VALOR-NUM
049300     EVALUATE WKS-COLUMNA-INTERNA
049400        WHEN 'CTA-EDAD'
049500           PERFORM 445-PRUEBA-OPERADOR-NUM
049600        WHEN 'CTA-DEPENDIENTES'
049610           MOVE TB-CTA-DEPENDIENTES (IDX-CTA) TO WKS-VALOR-MOVIL
049620           PERFORM 445-COMPARA-MOVIL
049700        WHEN 'CTA-INGRESO-ANUAL'
049710           MOVE TB-CTA-INGRESO-ANUAL (IDX-CTA) TO WKS-VALOR-MOVIL
049720           PERFORM 445-COMPARA-MOVIL
049800        WHEN OTHER CONTINUE
049900     END-EVALUATE.
049950 444-COMPARA-NUMERICO-E. EXIT.
049960
049970 445-PRUEBA-OPERADOR-NUM SECTION.
049980     MOVE TB-CTA-EDAD (IDX-CTA) TO WKS-VALOR-MOVIL
049990     PERFORM 445-COMPARA-MOVIL.
049995 445-PRUEBA-OPERADOR-NUM-E. EXIT.
049996
049997 445-COMPARA-MOVIL SECTION.
049998     EVALUATE CRI-OPERADOR
049999        WHEN '>'
050000           IF WKS-VALOR-MOVIL > WKS-VALOR-NUMERICO
050010              MOVE 1 TO WKS-CUENTA-CUMPLE
050020           END-IF
050030        WHEN '<'
050040           IF WKS-VALOR-MOVIL < WKS-VALOR-NUMERICO
050050              MOVE 1 TO WKS-CUENTA-CUMPLE
050060           END-IF
050070        WHEN '>='
050080           IF WKS-VALOR-MOVIL >= WKS-VALOR-NUMERICO
050090              MOVE 1 TO WKS-CUENTA-CUMPLE
050100           END-IF
050110        WHEN '<='
050120           IF WKS-VALOR-MOVIL <= WKS-VALOR-NUMERICO
050130              MOVE 1 TO WKS-CUENTA-CUMPLE
050140           END-IF
050150     END-EVALUATE.
050160 445-COMPARA-MOVIL-E. EXIT.
050162
050164*-------> SERIE 447 - CONVIERTE WKS-VALOR-CRITERIO (TEXTO) A
050166*          WKS-VALOR-NUMERICO, CARACTER POR CARACTER. NO SE USA
050168*          NUMVAL: LOS CRITERIOS NUMERICOS DE LA SOLICITUD SIEMPRE
050170*          VIENEN SIN SIGNO (EDAD, DEPENDIENTES, INGRESO ANUAL).
050172 447-CONVIERTE-VALOR-NUM SECTION.
050174     MOVE ZEROS TO WKS-VALOR-NUMERICO
050176     MOVE 1     TO WKS-DIVISOR-DECIMAL
050178     MOVE ZEROS TO WKS-VISTO-PUNTO
050180     PERFORM 449-CONVIERTE-UN-CARACTER
050182             VARYING WKS-IDX-CAR FROM 1 BY 1
050184             UNTIL WKS-IDX-CAR > 30.
050186 447-CONVIERTE-VALOR-NUM-E. EXIT.
050188
050190 449-CONVIERTE-UN-CARACTER SECTION.
050192     EVALUATE WKS-VALOR-CAR (WKS-IDX-CAR)
050194        WHEN '0' THRU '9'
050196           MOVE WKS-VALOR-CAR (WKS-IDX-CAR) TO WKS-UN-DIGITO
050198           IF VISTO-EL-PUNTO-DECIMAL
050200              COMPUTE WKS-DIVISOR-DECIMAL =
050202                      WKS-DIVISOR-DECIMAL * 10
050204              COMPUTE WKS-VALOR-NUMERICO =
050206                      WKS-VALOR-NUMERICO +
050208                      (WKS-UN-DIGITO / WKS-DIVISOR-DECIMAL)
050210           ELSE
050212              COMPUTE WKS-VALOR-NUMERICO =
050214                      (WKS-VALOR-NUMERICO * 10) + WKS-UN-DIGITO
050216           END-IF
050218        WHEN '.'
050220           SET VISTO-EL-PUNTO-DECIMAL TO TRUE
050222        WHEN OTHER CONTINUE
050224     END-EVALUATE.
050226 449-CONVIERTE-UN-CARACTER-E. EXIT.
050228
050230*-------> SERIE 446 - COMPARACION CONTRA LISTA SEPARADA POR "|"
050290 446-COMPARA-LISTA SECTION.
050300     MOVE ZEROS TO WKS-MIEMBRO-COINCIDE
050400     MOVE WKS-VALOR-CRITERIO TO WKS-RESTO-LISTA
050500     PERFORM 448-EXTRAE-Y-COMPARA-MIEMBRO
050600          UNTIL WKS-RESTO-LISTA = SPACES
050700          OR MIEMBRO-SI-COINCIDE
050800     IF MIEMBRO-SI-COINCIDE
050900        MOVE 1 TO WKS-CUENTA-CUMPLE
051000     END-IF.
051100 446-COMPARA-LISTA-E. EXIT.
051200
051310*          WKS-POS-BARRA CUENTA LOS CARACTERES ANTES DE LA PRIMERA
051320*          "|" QUE QUEDAN EN WKS-RESTO-LISTA; SI NO HAY "|" EL
051330*          CONTEO DA 30 (EL LARGO DEL CAMPO), O SEA QUE ES EL
051340*          ULTIMO (O UNICO) MIEMBRO DE LA LISTA. NO SE USA
051350*          UNSTRING PARA REDUCIR WKS-RESTO-LISTA PORQUE UNSTRING
051360*          DEJA EL CAMPO RECEPTOR SIN TOCAR CUANDO YA NO HAY MAS
051370*          "|" EN EL ORIGEN, Y EL PERFORM...UNTIL DE 446 NUNCA
051380*          TERMINABA (TKT-56350)
051390 448-EXTRAE-Y-COMPARA-MIEMBRO SECTION.
051400     MOVE ZEROS TO WKS-POS-BARRA
051410     INSPECT WKS-RESTO-LISTA TALLYING WKS-POS-BARRA
051420             FOR CHARACTERS BEFORE INITIAL '|'
051430     MOVE SPACES TO WKS-VALOR-MIEMBRO
051440     IF WKS-POS-BARRA > ZEROS
051450        MOVE WKS-RESTO-LISTA (1:WKS-POS-BARRA) TO WKS-VALOR-MIEMBRO
051460     END-IF
051470     IF WKS-POS-BARRA < 30
051480        COMPUTE WKS-LARGO-RESTO = 29 - WKS-POS-BARRA
051490        IF WKS-LARGO-RESTO > ZEROS
051500           MOVE SPACES TO WKS-RESTO-TEMP
051510           MOVE WKS-RESTO-LISTA (WKS-POS-BARRA + 2 : WKS-LARGO-RESTO)
051520                TO WKS-RESTO-TEMP
051530           MOVE WKS-RESTO-TEMP TO WKS-RESTO-LISTA
051540        ELSE
051550           MOVE SPACES TO WKS-RESTO-LISTA
051560        END-IF
051570     ELSE
051580        MOVE SPACES TO WKS-RESTO-LISTA
051590     END-IF
051600     MOVE WKS-VALOR-MIEMBRO TO WKS-VALOR-CRITERIO
051650     MOVE ZEROS TO WKS-CUENTA-CUMPLE
051700     PERFORM 442-COMPARA-IGUAL
051750     IF WKS-CUENTA-CUMPLE = 1
051800        MOVE 1 TO WKS-MIEMBRO-COINCIDE
051900     END-IF.
051950 448-EXTRAE-Y-COMPARA-MIEMBRO-E. EXIT.
052800
052900*-------> SERIE 450 - ESCRIBE LAS CUENTAS QUE QUEDARON VIGENTES
053000*          AL FINAL DE LA SOLICITUD Y ACUMULA ESTADISTICA
053100 450-ESCRIBE-CUENTAS-CUMPLEN SECTION.
053200     IF TB-CTA-EN-SOLICITUD (IDX-CTA)
053300        MOVE WKS-REQUEST-ACTUAL     TO CTM-REQUEST-ID
053400        MOVE TB-CTA-ID (IDX-CTA)    TO CTM-CTA-ID
053500        MOVE TB-CTA-HORIZONTE (IDX-CTA)    TO CTM-HORIZONTE
053600        MOVE TB-CTA-TOLERANCIA-RIESGO (IDX-CTA)
053700                                    TO CTM-TOLERANCIA-RIESGO
053800        MOVE TB-CTA-ESTADO-USA (IDX-CTA)   TO CTM-ESTADO-USA
053900        MOVE TB-CTA-EDAD (IDX-CTA)         TO CTM-EDAD
054000        MOVE TB-CTA-ESTADO-CIVIL (IDX-CTA) TO CTM-ESTADO-CIVIL
054100        MOVE TB-CTA-DEPENDIENTES (IDX-CTA) TO CTM-DEPENDIENTES
054200        MOVE TB-CTA-INDUSTRIA (IDX-CTA)    TO CTM-INDUSTRIA
054300        MOVE TB-CTA-ZIP (IDX-CTA)          TO CTM-ZIP
054400        MOVE TB-CTA-STATUS-CTA (IDX-CTA)   TO CTM-STATUS-CTA
054500        MOVE TB-CTA-INGRESO-ANUAL (IDX-CTA) TO CTM-INGRESO-ANUAL
054600        MOVE TB-CTA-NEC-LIQUIDEZ (IDX-CTA) TO CTM-NEC-LIQUIDEZ
054700        MOVE TB-CTA-EXPERIENCIA-INV (IDX-CTA)
054800                                    TO CTM-EXPERIENCIA-INV
054900        MOVE TB-CTA-METAS-INV (IDX-CTA)    TO CTM-METAS-INV
055000        MOVE TB-CTA-EXCLUSIONES (IDX-CTA)  TO CTM-EXCLUSIONES
055100        MOVE TB-CTA-PREF-SRI (IDX-CTA)     TO CTM-PREF-SRI
055200        MOVE TB-CTA-STATUS-FISCAL (IDX-CTA) TO CTM-STATUS-FISCAL
055300        WRITE CTAMTC-REGISTRO
055400        ADD 1 TO WKS-REQ-CONTADOR
055500        ADD 1 TO WKS-TOTAL-GENERAL-CTAS
055600        ADD TB-CTA-EDAD (IDX-CTA)          TO WKS-REQ-SUMA-EDAD
055700        ADD TB-CTA-INGRESO-ANUAL (IDX-CTA) TO WKS-REQ-SUMA-INGRESO
055800        PERFORM 460-ACUMULA-DISTRIBUCION
055900     END-IF.
056000 450-ESCRIBE-CUENTAS-CUMPLEN-E. EXIT.
056100
056200*-------> SERIE 460 - ACUMULA LAS TRES DISTRIBUCIONES (RIESGO,
056300*          ESTADO, HORIZONTE) PARA LA CUENTA IDX-CTA
056400 460-ACUMULA-DISTRIBUCION SECTION.
056500     SET IDX-DR TO 1
056600     SEARCH TB-DIST-RIESGO
056700          AT END
056800             ADD 1 TO WKS-DIST-RIESGO-OCCURS
056900             SET IDX-DR TO WKS-DIST-RIESGO-OCCURS
057000             MOVE TB-CTA-TOLERANCIA-RIESGO (IDX-CTA)
057100                                         TO TB-DR-VALOR (IDX-DR)
057200             MOVE 1                     TO TB-DR-CONTADOR (IDX-DR)
057300          WHEN TB-DR-VALOR (IDX-DR) =
057400                TB-CTA-TOLERANCIA-RIESGO (IDX-CTA)
057500             ADD 1 TO TB-DR-CONTADOR (IDX-DR)
057600     END-SEARCH
057700     SET IDX-DE TO 1
057800     SEARCH TB-DIST-ESTADO
057900          AT END
058000             ADD 1 TO WKS-DIST-ESTADO-OCCURS
058100             SET IDX-DE TO WKS-DIST-ESTADO-OCCURS
058200             MOVE TB-CTA-ESTADO-USA (IDX-CTA)
058300                                         TO TB-DE-VALOR (IDX-DE)
058400             MOVE 1                     TO TB-DE-CONTADOR (IDX-DE)
058500          WHEN TB-DE-VALOR (IDX-DE) = TB-CTA-ESTADO-USA (IDX-CTA)
058600             ADD 1 TO TB-DE-CONTADOR (IDX-DE)
058700     END-SEARCH
058800     SET IDX-DH TO 1
058900     SEARCH TB-DIST-HORIZ
059000          AT END
059100             ADD 1 TO WKS-DIST-HORIZ-OCCURS
059200             SET IDX-DH TO WKS-DIST-HORIZ-OCCURS
059300             MOVE TB-CTA-HORIZONTE (IDX-CTA) TO TB-DH-VALOR (IDX-DH)
059400             MOVE 1                     TO TB-DH-CONTADOR (IDX-DH)
059500          WHEN TB-DH-VALOR (IDX-DH) = TB-CTA-HORIZONTE (IDX-CTA)
059600             ADD 1 TO TB-DH-CONTADOR (IDX-DH)
059700     END-SEARCH.
059800 460-ACUMULA-DISTRIBUCION-E. EXIT.
059900
060000*-------> SERIE 480 - IMPRIME LA ESTADISTICA DE LA SOLICITUD
060100*          ACTUAL (PROMEDIOS REDONDEADOS A 2 DECIMALES)
060200 480-IMPRIME-ESTADISTICA SECTION.
060300     MOVE ZEROS TO WKS-REQ-PROMEDIO-EDAD WKS-REQ-PROMEDIO-INGRESO
060400     IF WKS-REQ-CONTADOR NOT = ZEROS
060500        COMPUTE WKS-REQ-PROMEDIO-EDAD ROUNDED =
060600                WKS-REQ-SUMA-EDAD / WKS-REQ-CONTADOR
060700        COMPUTE WKS-REQ-PROMEDIO-INGRESO ROUNDED =
060800                WKS-REQ-SUMA-INGRESO / WKS-REQ-CONTADOR
060900     END-IF
061000     DISPLAY WKS-GUIONES
061050     DISPLAY 'REFERENCIA CORTA      : ' WKS-REQUEST-CORTO
061100     DISPLAY 'SOLICITUD            : ' WKS-REQUEST-ACTUAL
061200     DISPLAY 'CUENTAS EMPAREJADAS   : ' WKS-REQ-CONTADOR
061300     DISPLAY 'PROMEDIO EDAD         : ' WKS-REQ-PROMEDIO-EDAD
061400     DISPLAY 'PROMEDIO INGRESO ANUAL: ' WKS-REQ-PROMEDIO-INGRESO
061500     PERFORM 482-IMPRIME-DIST-RIESGO
061600          VARYING IDX-DR FROM 1 BY 1
061700          UNTIL IDX-DR > WKS-DIST-RIESGO-OCCURS
061800     PERFORM 484-IMPRIME-DIST-ESTADO
061900          VARYING IDX-DE FROM 1 BY 1
062000          UNTIL IDX-DE > WKS-DIST-ESTADO-OCCURS
062100     PERFORM 486-IMPRIME-DIST-HORIZ
062200          VARYING IDX-DH FROM 1 BY 1
062300          UNTIL IDX-DH > WKS-DIST-HORIZ-OCCURS
062400     DISPLAY WKS-GUIONES.
062500 480-IMPRIME-ESTADISTICA-E. EXIT.
062600
062700 482-IMPRIME-DIST-RIESGO SECTION.
062800     DISPLAY '   RIESGO ' TB-DR-VALOR (IDX-DR) ' : '
062900             TB-DR-CONTADOR (IDX-DR).
063000 482-IMPRIME-DIST-RIESGO-E. EXIT.
063100
063200 484-IMPRIME-DIST-ESTADO SECTION.
063300     DISPLAY '   ESTADO ' TB-DE-VALOR (IDX-DE) ' : '
063400             TB-DE-CONTADOR (IDX-DE).
063500 484-IMPRIME-DIST-ESTADO-E. EXIT.
063600
063700 486-IMPRIME-DIST-HORIZ SECTION.
063800     DISPLAY '   HORIZONTE ' TB-DH-VALOR (IDX-DH) ' : '
063900             TB-DH-CONTADOR (IDX-DH).
064000 486-IMPRIME-DIST-HORIZ-E. EXIT.
064100
064200*-------> SERIE 900 - RESUMEN DE FIN DE TRABAJO
064300 900-CIERRE-TRABAJO SECTION.
064400     DISPLAY WKS-GUIONES
064500     DISPLAY 'RBOR1010 - TOTAL GENERAL DE CUENTAS FILTRADAS : '
064600             WKS-TOTAL-GENERAL-CTAS
064700     DISPLAY WKS-GUIONES.
064800 900-CIERRE-TRABAJO-E. EXIT.
064900
065000*-------> SERIE 990 - CIERRE DE ARCHIVOS
065100 990-CIERRA-ARCHIVOS SECTION.
065200     CLOSE CTAMAE
065300     CLOSE CRITRB
065400     CLOSE CTAMTC.
065500 990-CIERRA-ARCHIVOS-E. EXIT.
